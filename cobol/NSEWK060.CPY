000100******************************************************************
000200*                                                                *
000300*                         NSEWK060                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: ALERTA DISPARADA EN EL ESCANEO DEL DIA   *
000700*                                                                *
000800*   ARCHIVO:  TRIGGERED-ALERTS  (SALIDA, LINE SEQUENTIAL)        *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001400*----------- ---------  ----------  ---------------------------*
001500* 14/07/1994  LMS        BPC-0701   PRIMERA VERSION DEL LAYOUT.  *
001600******************************************************************
001700   05  TA-SYMBOL                      PIC X(20).
001800   05  TA-ALERT-TYPE                  PIC X(12).
001900   05  TA-THRESHOLD                   PIC S9(8)V9(4).
002000   05  TA-CURRENT-PRICE                PIC S9(8)V9(2).
002100   05  TA-DIRECTION                   PIC X(12).
002200   05  FILLER                         PIC X(04).
