000100******************************************************************
000200*                                                                *
000300*                         NSEWK040                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: RESULTADO DEL ESCANEO POR SIMBOLO        *
000700*   UN REGISTRO POR SIMBOLO QUE LOGRO ESCANEARSE (NO SE EMITE    *
000800*   REGISTRO PARA LOS SIMBOLOS CON MENOS DE MIN-DATA-POINTS      *
000900*   BARRAS).                                                     *
001000*                                                                *
001100*   ARCHIVOS: NSE-SCAN-WORK (TRABAJO, SIN ORDENAR)               *
001200*              SCAN-RESULTS  (SALIDA, ORDENADO - VER NSES0100)   *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001800*----------- ---------  ----------  ---------------------------*
001900* 18/09/1994  LMS        BPC-0733   PRIMERA VERSION DEL LAYOUT.  *
002000* 05/05/1997  JRF        BPC-0961   SE AGREGA MOMENTUM-DIRECTION *
002100*                                   Y SIGNAL-VALID PARA SOPORTAR *
002200*                                   EL NUEVO PROGRAMA DE ALERTAS.*
002300* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - SIN CAMBIOS.  *
002400******************************************************************
002500   05  SR-SYMBOL                      PIC X(20).
002600   05  SR-COMPANY-NAME                PIC X(40).
002700   05  SR-CURRENT-PRICE               PIC S9(8)V9(2).
002800   05  SR-PRICE-CHANGE-PCT            PIC S9(4)V9(2).
002900   05  SR-SQUEEZE-ON                  PIC X(01).
003000       88  SR-EN-SQUEEZE                   VALUE 'Y'.
003100   05  SR-SQUEEZE-FIRE                PIC X(01).
003200       88  SR-DISPARO-SQUEEZE              VALUE 'Y'.
003300   05  SR-SQUEEZE-DURATION            PIC 9(04).
003400   05  SR-MOMENTUM                    PIC S9(6)V9(4).
003500   05  SR-MOMENTUM-DIRECTION          PIC X(12).
003600       88  SR-DIR-BULLISH-UP               VALUE 'BULLISH-UP  '.
003700       88  SR-DIR-BULLISH-DOWN             VALUE 'BULLISH-DOWN'.
003800       88  SR-DIR-BEARISH-DOWN             VALUE 'BEARISH-DOWN'.
003900       88  SR-DIR-BEARISH-UP               VALUE 'BEARISH-UP  '.
004000       88  SR-DIR-NEUTRAL                  VALUE 'NEUTRAL     '.
004100   05  SR-BB-WIDTH                    PIC S9(4)V9(2).
004200   05  SR-VOLUME                      PIC 9(12).
004300   05  SR-DMA-200                     PIC S9(8)V9(2).
004400   05  SR-ABOVE-DMA-200               PIC X(01).
004500       88  SR-ARRIBA-DE-LA-DMA             VALUE 'Y'.
004600       88  SR-DEBAJO-DE-LA-DMA             VALUE 'N'.
004700       88  SR-DMA-NO-DISPONIBLE            VALUE ' '.
004800   05  SR-DMA-200-DISTANCE            PIC S9(4)V9(2).
004900   05  SR-SIGNAL-VALID                PIC X(01).
005000       88  SR-SENAL-VALIDA                 VALUE 'Y'.
005100   05  FILLER                         PIC X(10).
