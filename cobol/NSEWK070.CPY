000100******************************************************************
000200*                                                                *
000300*                         NSEWK070                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: TOTALES DE CONTROL DE UNA CORRIDA DEL    *
000700*   ESCANEO.  UN SOLO REGISTRO POR CORRIDA.                      *
000800*                                                                *
000900*   ARCHIVO:  NSE-SUMMARY        (SALIDA DE NSES0100, ENTRADA    *
001000*                                 DE NSES0200)                   *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001600*----------- ---------  ----------  ---------------------------*
001700* 18/09/1994  LMS        BPC-0733   PRIMERA VERSION DEL LAYOUT.  *
001800******************************************************************
001900   05  TT-TOTAL-STOCKS                PIC 9(05).
002000   05  TT-ACTIVE-SQUEEZES             PIC 9(05).
002100   05  TT-FIRED-TODAY                 PIC 9(05).
002200   05  TT-BULLISH-MOMENTUM            PIC 9(05).
002300   05  TT-BEARISH-MOMENTUM            PIC 9(05).
002400   05  FILLER                         PIC X(05).
