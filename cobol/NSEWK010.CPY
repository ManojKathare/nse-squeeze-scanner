000100******************************************************************
000200*                                                                *
000300*                         NSEWK010                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: REGISTRO DIARIO DE PRECIO POR SIMBOLO    *
000700*   (UN REGISTRO POR SIMBOLO POR DIA DE NEGOCIACION, ORDENADO    *
000800*    POR SIMBOLO ASCENDENTE Y LUEGO POR FECHA ASCENDENTE)        *
000900*                                                                *
001000*   ARCHIVO:  PRICE-HISTORY      (ENTRADA, LINE SEQUENTIAL)      *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001600*----------- ---------  ----------  ---------------------------*
001700* 12/03/1991  JRF        BPC-0441   PRIMERA VERSION DEL LAYOUT.  *
001800* 04/09/1993  LMS        BPC-0622   SE AMPLIA VOLUME A 9(12)     *
001900*                                   PARA EMISORAS DE ALTA        *
002000*                                   RENTA FIJA.                  *
002100* 30/01/1996  JRF        BPC-0905   SE AGREGA FILLER DE CIERRE   *
002200*                                   PARA CALCE CON EL RESTO DE   *
002300*                                   LOS ARCHIVOS DEL ESCANEO.    *
002400* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - TRADE-DATE YA *
002500*                                   VIAJA COMO AAAA-MM-DD, SIN   *
002600*                                   CAMBIOS DE PICTURE.          *
002700******************************************************************
002800   05  PR-SYMBOL                      PIC X(20).
002900   05  PR-TRADE-DATE                  PIC X(10).
003000*        AAAA-MM-DD, SIEMPRE CON GUIONES, NUNCA JULIANA.
003100   05  PR-OPEN-PRICE                  PIC S9(8)V9(4).
003200   05  PR-HIGH-PRICE                  PIC S9(8)V9(4).
003300   05  PR-LOW-PRICE                   PIC S9(8)V9(4).
003400   05  PR-CLOSE-PRICE                 PIC S9(8)V9(4).
003500   05  PR-VOLUME                      PIC 9(12).
003600   05  FILLER                         PIC X(10).
