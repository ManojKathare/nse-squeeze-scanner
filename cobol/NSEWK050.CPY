000100******************************************************************
000200*                                                                *
000300*                         NSEWK050                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: EPISODIO DE SQUEEZE POR SIMBOLO          *
000700*   UN REGISTRO POR EPISODIO COMPLETO (ON...FIRE) O EN CURSO     *
000800*   (ON SIN FIRE AL LLEGAR A LA ULTIMA BARRA).                   *
000900*                                                                *
001000*   ARCHIVO:  SQUEEZE-EVENTS    (SALIDA, LINE SEQUENTIAL)        *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001600*----------- ---------  ----------  ---------------------------*
001700* 02/11/1994  LMS        BPC-0745   PRIMERA VERSION DEL LAYOUT.  *
001800* 05/05/1997  JRF        BPC-0961   SE AGREGAN LOS TRES MOVES A  *
001900*                                   5/10/20 DIAS DEL DISPARO.    *
002000******************************************************************
002100   05  SE-SYMBOL                      PIC X(20).
002200   05  SE-START-DATE                  PIC X(10).
002300   05  SE-END-DATE                    PIC X(10).
002400*        'ONGOING' CUANDO EL SQUEEZE SIGUE ABIERTO EN LA ULTIMA
002500*        BARRA PROCESADA.
002600   05  SE-DURATION                    PIC 9(04).
002700   05  SE-DIRECTION                   PIC X(08).
002800       88  SE-DIR-BULLISH                  VALUE 'BULLISH '.
002900       88  SE-DIR-BEARISH                  VALUE 'BEARISH '.
003000       88  SE-DIR-INVALID                  VALUE 'INVALID '.
003100       88  SE-DIR-PENDING                  VALUE 'PENDING '.
003200   05  SE-BB-WIDTH-BEFORE             PIC S9(4)V9(2).
003300   05  SE-MIN-BB-WIDTH                PIC S9(4)V9(2).
003400   05  SE-PRICE-AT-BREAKOUT           PIC S9(8)V9(2).
003500   05  SE-MOVE-5D                     PIC S9(4)V9(2).
003600   05  SE-MOVE-10D                    PIC S9(4)V9(2).
003700   05  SE-MOVE-20D                    PIC S9(4)V9(2).
003800   05  SE-MOMENTUM                    PIC S9(6)V9(4).
003900   05  FILLER                         PIC X(08).
