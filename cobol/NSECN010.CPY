000100******************************************************************
000200*                                                                *
000300*                         NSECN010                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE CONSTANTES DEL ESCANEO DE COMPRESION (SQUEEZE)   *
000700*   ESTOS VALORES ESTABAN CODIFICADOS EN CADA PROGRAMA HASTA     *
000800*   LA BPC-0961; A PARTIR DE ESA SOLICITUD SE CENTRALIZAN AQUI   *
000900*   PARA QUE LOS TRES PROGRAMAS DEL ESCANEO USEN LOS MISMOS      *
001000*   PARAMETROS.                                                  *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001600*----------- ---------  ----------  ---------------------------*
001700* 05/05/1997  JRF        BPC-0961   PRIMERA VERSION - CENTRALIZA *
001800*                                   LOS PARAMETROS DEL ESCANEO.  *
001900******************************************************************
002000   05  CT-BB-PERIODO               PIC 9(03)     COMP VALUE 20.
002100   05  CT-BB-DESVEST-MULT          PIC 9(01)V9(1) VALUE 2.0.
002200   05  CT-KC-EMA-PERIODO           PIC 9(03)     COMP VALUE 20.
002300   05  CT-KC-ATR-PERIODO           PIC 9(03)     COMP VALUE 10.
002400   05  CT-KC-ATR-MULT              PIC 9(01)V9(1) VALUE 1.5.
002500   05  CT-MOMENTUM-LARGO           PIC 9(03)     COMP VALUE 20.
002600   05  CT-DMA-PERIODO              PIC 9(03)     COMP VALUE 200.
002700   05  CT-MIN-BARRAS               PIC 9(03)     COMP VALUE 20.
002800   05  CT-MAX-BARRAS               PIC 9(04)     COMP VALUE 2000.
