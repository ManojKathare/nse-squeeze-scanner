000100******************************************************************
000200*                                                                *
000300*         I D E N T I F I C A T I O N   D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600*                                                                *
000700*  PROGRAMA: NSES0300                                            *
000800*                                                                *
000900*  APLICACION: NSE  -  EVALUACION DE ALERTAS DE PRECIO Y DE      *
001000*               SQUEEZE CONTRA EL RESULTADO DEL ESCANEO DEL DIA. *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVOS DE ENTRADA:  SCAN-RESULTS, ALERT-FILE.                *
001600* ARCHIVO  DE SALIDA:   TRIGGERED-ALERTS.                        *
001700* PROCESO GLOBAL: CARGA LOS RESULTADOS DEL DIA EN UNA TABLA EN   *
001800*   MEMORIA Y LUEGO LEE CADA ALERTA CONFIGURADA; SI LA ALERTA    *
001900*   ESTA ACTIVA Y SU SIMBOLO TIENE RESULTADO DEL DIA, EVALUA LA  *
002000*   CONDICION (PRICE-ABOVE, PRICE-BELOW O SQUEEZE-FIRE) Y, DE    *
002100*   CUMPLIRSE, ESCRIBE EL REGISTRO DE ALERTA DISPARADA.          *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S             *
002400******************************************************************
002500* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
002600*----------- ---------  ----------  ---------------------------*
002700* 14/07/1994  LMS        BPC-0701   PRIMERA VERSION.  SOLO       *
002800*                                   ALERTAS DE PRECIO.          *
002900* 02/11/1994  LMS        BPC-0745   SE AGREGA LA ALERTA DE       *
003000*                                   SQUEEZE-FIRE Y SE ANEXA LA   *
003100*                                   DIRECCION DEL MOMENTUM AL    *
003200*                                   REGISTRO DISPARADO.          *
003300* 05/05/1997  JRF        BPC-0961   SE CAMBIA LA BUSQUEDA DE     *
003400*                                   SIMBOLO A TABLA EN MEMORIA   *
003500*                                   PARA EVITAR RELECTURA DE     *
003600*                                   SCAN-RESULTS POR CADA         *
003700*                                   ALERTA.                     *
003800* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - SIN CAMBIOS.  *
003850* 25/08/2000  CTA        BPC-1089   SE AMPLIA LA TABLA EN         *
003860*                                   MEMORIA DE RESULTADOS A 9000  *
003870*                                   POSICIONES, EN LINEA CON LA   *
003880*                                   AMPLIACION DE BPC-1040 SOBRE   *
003890*                                   EL UNIVERSO DE EMISORAS.       *
003900* 14/05/2002  LMS        BPC-1108   SE AGREGA EL CONTADOR DE      *
003910*                                   ALERTAS SIN RESULTADO DEL DIA  *
003920*                                   PARA DETECTAR EMISORAS DADAS   *
003930*                                   DE BAJA DEL MAESTRO QUE AUN     *
003940*                                   TIENEN ALERTA CONFIGURADA.     *
003950******************************************************************
004000 IDENTIFICATION DIVISION.
004100*
004200 PROGRAM-ID.    NSES0300.
004300 AUTHOR.        LUISA M. SALAS.
004400 INSTALLATION.  BPC - CENTRO DE COMPUTO.
004500 DATE-WRITTEN.  14/07/1994.
004600 DATE-COMPILED.
004700 SECURITY.      CONFIDENCIAL - USO INTERNO BPC.
004800******************************************************************
004900*        E N V I R O N M E N T         D I V I S I O N           *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*
005500*SPECIAL-NAMES.
005600*    DECIMAL-POINT IS COMMA.
005700*
005800 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT SCAN-RESULTS ASSIGN TO SCANRSLT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE  IS SEQUENTIAL
006800         FILE STATUS  IS WS-SCANRSLT-STATUS.
006900*
007000     SELECT ALERT-FILE ASSIGN TO ALERTFIL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         ACCESS MODE  IS SEQUENTIAL
007300         FILE STATUS  IS WS-ALERTFIL-STATUS.
007400*
007500     SELECT TRIGGERED-ALERTS ASSIGN TO TRGALERT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         ACCESS MODE  IS SEQUENTIAL
007800         FILE STATUS  IS WS-TRGALERT-STATUS.
007900******************************************************************
008000*                D A T A            D I V I S I O N              *
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  SCAN-RESULTS
008600     RECORDING MODE IS F.
008700 01  SCAN-RESULT-RECORD.
008800     COPY NSEWK040.
008900*
009000 FD  ALERT-FILE
009100     RECORDING MODE IS F.
009200 01  ALERT-RECORD.
009300     COPY NSEWK030.
009400*
009500 FD  TRIGGERED-ALERTS
009600     RECORDING MODE IS F.
009700 01  TRIGGERED-ALERT-RECORD.
009800     COPY NSEWK060.
009900******************************************************************
010000*         W O R K I N G   S T O R A G E   S E C T I O N          *
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*                  AREA DE VARIABLES AUXILIARES                  *
010500******************************************************************
010600 01  WS-VARIABLES-AUXILIARES.
010700     05  WS-PROGRAMA                 PIC X(08) VALUE 'NSES0300'.
010800     05  WS-I                        PIC S9(4) COMP VALUE ZERO.
010900     05  WS-ENCONTRADO               PIC X(01) VALUE 'N'.
011000         88  WS-SIMBOLO-ENCONTRADO        VALUE 'Y'.
011100     05  WS-IX-RESULTADO             PIC S9(4) COMP VALUE ZERO.
011200     05  FILLER                      PIC X(05).
011300******************************************************************
011400*     AREA DE FECHA DEL SISTEMA AL INICIAR LA CORRIDA             *
011500******************************************************************
011600 01  WS-CURRENT-DATE-GRP.
011700     05  WS-CUR-YY                   PIC 9(02).
011800     05  WS-CUR-MM                   PIC 9(02).
011900     05  WS-CUR-DD                   PIC 9(02).
012000     05  FILLER                      PIC X(02).
012100 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-GRP.
012200     05  WS-CUR-DATE-6               PIC 9(06).
012300     05  FILLER                      PIC X(02).
012400******************************************************************
012500*          TABLA EN MEMORIA DE LOS RESULTADOS DEL ESCANEO         *
012600*          (CARGADA UNA SOLA VEZ AL INICIAR EL PROGRAMA)          *
012700******************************************************************
012800 01  WS-TABLA-RESULTADOS.
012900     05  WS-RES-COUNT                PIC 9(05) COMP VALUE ZERO.
013000     05  WS-RESULTADOS.
013100         10  WS-RESULTADO OCCURS 9000 TIMES.
013200             15  WR-SYMBOL                PIC X(20).
013300             15  WR-CURRENT-PRICE         PIC S9(8)V9(2).
013400             15  WR-SQUEEZE-FIRE          PIC X(01).
013500                 88  WR-DISPARO-SQUEEZE       VALUE 'Y'.
013600             15  WR-MOMENTUM-DIRECTION    PIC X(12).
013700             15  FILLER                   PIC X(05).
013800******************************************************************
013900*           AREA DE FORMATEO DEL REGISTRO DISPARADO               *
014000******************************************************************
014100 01  WS-AREA-DISPARO REDEFINES WS-VARIABLES-AUXILIARES.
014200     05  FILLER                       PIC X(05).
014300     05  WS-DIR-TEMPORAL              PIC X(12).
014400     05  FILLER                       PIC X(02).
014500******************************************************************
014600*                        AREA DE SWITCHES                        *
014700******************************************************************
014800 01  SW-SWITCHES.
014900     05  SW-FIN-ALERTA                PIC X(01) VALUE 'N'.
015000         88  FIN-ALERTA                    VALUE 'Y'.
015100     05  FILLER                       PIC X(05).
015200******************************************************************
015300*                        AREA DE CONTANTES                       *
015400******************************************************************
015500 01  CT-CONTANTES.
015600     05  CT-PROGRAMA                  PIC X(08) VALUE 'NSES0300'.
015800     05  CT-MAX-RESULTADOS            PIC 9(05) COMP VALUE 9000.
015900     05  FILLER                       PIC X(05).
016000******************************************************************
016100*                      AREA DE CONTADORES                        *
016200******************************************************************
016300 01  CN-CONTADORES.
016400     05  CN-ALERTAS-LEIDAS            PIC 9(05) COMP VALUE ZERO.
016500     05  CN-ALERTAS-INACTIVAS         PIC 9(05) COMP VALUE ZERO.
016600     05  CN-ALERTAS-SIN-RESULTADO     PIC 9(05) COMP VALUE ZERO.
016700     05  CN-ALERTAS-DISPARADAS        PIC 9(05) COMP VALUE ZERO.
016800     05  FILLER                       PIC X(05).
016900******************************************************************
017000*                   AREA DE MENSAJES DE ERROR                    *
017100******************************************************************
017200 01  ME-MENSAJES-ERROR.
017300     05  ME-ERR-MSG                   PIC X(40) VALUE SPACES.
017400     05  ME-ERR-CDE                   PIC X(02) VALUE SPACES.
017500     05  ME-ERR-PROC                  PIC X(20) VALUE SPACES.
017600     05  FILLER                       PIC X(05).
017700******************************************************************
017800*                        AREA DE STATUS                          *
017900******************************************************************
018000 01  WS-ARCHIVO-STATUS.
018100     05  WS-SCANRSLT-STATUS           PIC X(02) VALUE SPACES.
018200     05  WS-ALERTFIL-STATUS           PIC X(02) VALUE SPACES.
018300     05  WS-TRGALERT-STATUS           PIC X(02) VALUE SPACES.
018400     05  FILLER                       PIC X(05).
018450 01  WS-ARCHIVO-STATUS-ALT REDEFINES WS-ARCHIVO-STATUS.
018460     05  WS-STATUS-COMBINADO          PIC X(06).
018470     05  FILLER                       PIC X(05).
018500******************************************************************
018600*                                                                *
018700*           P R O C E D U R E      D I V I S I O N               *
018800*                                                                *
018900******************************************************************
019000 PROCEDURE DIVISION.
019100*
019200 MAINLINE.
019300*
019400     PERFORM 1000-INICIO
019500        THRU 1000-INICIO-EXIT
019600*
019700     PERFORM 2000-PROCESO
019800        THRU 2000-PROCESO-EXIT
019900        UNTIL FIN-ALERTA
020000*
020100     PERFORM 6000-FIN
020200        THRU 6000-FIN-EXIT
020300*
020400     STOP RUN
020500     .
020600******************************************************************
020700*                         1000-INICIO                            *
020800******************************************************************
020900 1000-INICIO.
021000*
021100     ACCEPT WS-CURRENT-DATE-GRP FROM DATE
021200*
021300     OPEN INPUT  SCAN-RESULTS
021400     IF WS-SCANRSLT-STATUS NOT = '00'
021500         MOVE 'ERROR ABRIENDO SCAN-RESULTS'  TO ME-ERR-MSG
021600         MOVE WS-SCANRSLT-STATUS             TO ME-ERR-CDE
021700         MOVE '1000-INICIO'                  TO ME-ERR-PROC
021800         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
021900     END-IF
022000*
022100     PERFORM 1100-CARGAR-RESULTADOS THRU 1100-CARGAR-RESULTADOS-EXIT
022200*
022300     CLOSE SCAN-RESULTS
022400*
022500     OPEN INPUT  ALERT-FILE
022600     IF WS-ALERTFIL-STATUS NOT = '00'
022700         MOVE 'ERROR ABRIENDO ALERT-FILE'   TO ME-ERR-MSG
022800         MOVE WS-ALERTFIL-STATUS            TO ME-ERR-CDE
022900         MOVE '1000-INICIO'                 TO ME-ERR-PROC
023000         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
023100     END-IF
023200*
023300     OPEN OUTPUT TRIGGERED-ALERTS
023400*
023500     PERFORM 2100-LEER-ALERTA THRU 2100-LEER-ALERTA-EXIT
023600     .
023700 1000-INICIO-EXIT.
023800     EXIT.
023900******************************************************************
024000* 1100-CARGAR-RESULTADOS (LECTURA UNICA DE SCAN-RESULTS)         *
024100******************************************************************
024200 1100-CARGAR-RESULTADOS.
024300*
024400     MOVE ZERO TO WS-RES-COUNT
024500*
024600     READ SCAN-RESULTS
024700     PERFORM 1110-ACUMULAR-RESULTADO
024800        THRU 1110-ACUMULAR-RESULTADO-EXIT
024900        UNTIL WS-SCANRSLT-STATUS NOT = '00'
025000     .
025100 1100-CARGAR-RESULTADOS-EXIT.
025200     EXIT.
025300******************************************************************
025400* 1110-ACUMULAR-RESULTADO                                        *
025500******************************************************************
025600 1110-ACUMULAR-RESULTADO.
025700*
025800     IF WS-RES-COUNT < CT-MAX-RESULTADOS
025900         ADD 1 TO WS-RES-COUNT
026000         MOVE SR-SYMBOL               TO WR-SYMBOL(WS-RES-COUNT)
026100         MOVE SR-CURRENT-PRICE        TO WR-CURRENT-PRICE(WS-RES-COUNT)
026200         MOVE SR-SQUEEZE-FIRE         TO WR-SQUEEZE-FIRE(WS-RES-COUNT)
026300         MOVE SR-MOMENTUM-DIRECTION
026400             TO WR-MOMENTUM-DIRECTION(WS-RES-COUNT)
026500     END-IF
026600*
026700     READ SCAN-RESULTS
026800     .
026900 1110-ACUMULAR-RESULTADO-EXIT.
027000     EXIT.
027100******************************************************************
027200*                        2000-PROCESO                            *
027300******************************************************************
027400 2000-PROCESO.
027500*
027600     IF AL-ACTIVA
027700         PERFORM 2200-BUSCAR-RESULTADO THRU 2200-BUSCAR-RESULTADO-EXIT
027800         IF WS-SIMBOLO-ENCONTRADO
027900             PERFORM 2300-EVALUAR-ALERTA THRU 2300-EVALUAR-ALERTA-EXIT
028000         ELSE
028100             ADD 1 TO CN-ALERTAS-SIN-RESULTADO
028200         END-IF
028300     ELSE
028400         ADD 1 TO CN-ALERTAS-INACTIVAS
028500     END-IF
028600*
028700     PERFORM 2100-LEER-ALERTA THRU 2100-LEER-ALERTA-EXIT
028800     .
028900 2000-PROCESO-EXIT.
029000     EXIT.
029100******************************************************************
029200* 2100-LEER-ALERTA                                                *
029300******************************************************************
029400 2100-LEER-ALERTA.
029500*
029600     READ ALERT-FILE
029700*
029800     EVALUATE WS-ALERTFIL-STATUS
029900         WHEN '00'
030000             ADD 1 TO CN-ALERTAS-LEIDAS
030100         WHEN '10'
030200             SET FIN-ALERTA TO TRUE
030300         WHEN OTHER
030400             MOVE 'ERROR LEYENDO ALERT-FILE'  TO ME-ERR-MSG
030500             MOVE WS-ALERTFIL-STATUS           TO ME-ERR-CDE
030600             MOVE '2100-LEER-ALERTA'           TO ME-ERR-PROC
030700             PERFORM 9999-ABEND-ARCHIVO
030800                THRU 9999-ABEND-ARCHIVO-EXIT
030900     END-EVALUATE
031000     .
031100 2100-LEER-ALERTA-EXIT.
031200     EXIT.
031300******************************************************************
031400* 2200-BUSCAR-RESULTADO (BUSQUEDA SECUENCIAL EN LA TABLA EN       *
031500*    MEMORIA - EL TALLER NO USA SEARCH ALL EN NINGUN PROGRAMA)    *
031600******************************************************************
031700 2200-BUSCAR-RESULTADO.
031800*
031900     MOVE 'N' TO WS-ENCONTRADO
032000     MOVE ZERO TO WS-IX-RESULTADO
032100*
032200     PERFORM 2210-COMPARAR-SIMBOLO
032300        THRU 2210-COMPARAR-SIMBOLO-EXIT
032400        VARYING WS-I FROM 1 BY 1
032500        UNTIL WS-I > WS-RES-COUNT OR WS-SIMBOLO-ENCONTRADO
032600     .
032700 2200-BUSCAR-RESULTADO-EXIT.
032800     EXIT.
032900******************************************************************
033000* 2210-COMPARAR-SIMBOLO                                           *
033100******************************************************************
033200 2210-COMPARAR-SIMBOLO.
033300*
033400     IF WR-SYMBOL(WS-I) = AL-SYMBOL
033500         MOVE 'Y'  TO WS-ENCONTRADO
033600         MOVE WS-I TO WS-IX-RESULTADO
033700     END-IF
033800     .
033900 2210-COMPARAR-SIMBOLO-EXIT.
034000     EXIT.
034100******************************************************************
034200* 2300-EVALUAR-ALERTA                                             *
034300******************************************************************
034400 2300-EVALUAR-ALERTA.
034500*
034600     EVALUATE TRUE
034700         WHEN AL-TIPO-PRICE-ABOVE
034800             IF WR-CURRENT-PRICE(WS-IX-RESULTADO) >= AL-THRESHOLD
034900                 PERFORM 2310-ESCRIBIR-DISPARO
035000                    THRU 2310-ESCRIBIR-DISPARO-EXIT
035100             END-IF
035200         WHEN AL-TIPO-PRICE-BELOW
035300             IF WR-CURRENT-PRICE(WS-IX-RESULTADO) <= AL-THRESHOLD
035400                 PERFORM 2310-ESCRIBIR-DISPARO
035500                    THRU 2310-ESCRIBIR-DISPARO-EXIT
035600             END-IF
035700         WHEN AL-TIPO-SQUEEZE-FIRE
035800             IF WR-DISPARO-SQUEEZE(WS-IX-RESULTADO)
035900                 PERFORM 2310-ESCRIBIR-DISPARO
036000                    THRU 2310-ESCRIBIR-DISPARO-EXIT
036100             END-IF
036200         WHEN OTHER
036300             CONTINUE
036400     END-EVALUATE
036500     .
036600 2300-EVALUAR-ALERTA-EXIT.
036700     EXIT.
036800******************************************************************
036900* 2310-ESCRIBIR-DISPARO                                          *
037000******************************************************************
037100 2310-ESCRIBIR-DISPARO.
037200*
037300     MOVE AL-SYMBOL                                TO TA-SYMBOL
037400     MOVE AL-ALERT-TYPE                            TO TA-ALERT-TYPE
037500     MOVE AL-THRESHOLD                             TO TA-THRESHOLD
037600     MOVE WR-CURRENT-PRICE(WS-IX-RESULTADO)         TO TA-CURRENT-PRICE
037700     MOVE WR-MOMENTUM-DIRECTION(WS-IX-RESULTADO)    TO TA-DIRECTION
037800*
037900     WRITE TRIGGERED-ALERT-RECORD
038000     IF WS-TRGALERT-STATUS NOT = '00'
038100         MOVE 'ERROR ESCRIBIENDO TRIGGERED-ALERTS' TO ME-ERR-MSG
038200         MOVE WS-TRGALERT-STATUS                   TO ME-ERR-CDE
038300         MOVE '2310-ESCRIBIR-DISPARO'              TO ME-ERR-PROC
038400         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
038500     ELSE
038600         ADD 1 TO CN-ALERTAS-DISPARADAS
038700     END-IF
038800     .
038900 2310-ESCRIBIR-DISPARO-EXIT.
039000     EXIT.
039100******************************************************************
039200* 9999-ABEND-ARCHIVO                                              *
039300******************************************************************
039400 9999-ABEND-ARCHIVO.
039500*
039600     DISPLAY '********************************'
039700     DISPLAY '  ERROR FATAL DE ARCHIVO        '
039800     DISPLAY '********************************'
039900     DISPLAY '  ' ME-ERR-MSG
040000     DISPLAY '  RC: ' ME-ERR-CDE
040100     DISPLAY '  EN: ' ME-ERR-PROC
040200     DISPLAY '********************************'
040300*
040400     PERFORM 6000-FIN THRU 6000-FIN-EXIT
040500     STOP RUN
040600     .
040700 9999-ABEND-ARCHIVO-EXIT.
040800     EXIT.
040900******************************************************************
041000*                            6000-FIN                            *
041100******************************************************************
041200 6000-FIN.
041300*
041400     CLOSE ALERT-FILE
041500     CLOSE TRIGGERED-ALERTS
041600*
041700     DISPLAY '*****************************************'
041800     DISPLAY 'NSES0300 - ALERTAS LEIDAS     : ' CN-ALERTAS-LEIDAS
041900     DISPLAY 'NSES0300 - ALERTAS INACTIVAS  : ' CN-ALERTAS-INACTIVAS
042000     DISPLAY 'NSES0300 - SIN RESULTADO      : '
042100         CN-ALERTAS-SIN-RESULTADO
042200     DISPLAY 'NSES0300 - ALERTAS DISPARADAS : '
042300         CN-ALERTAS-DISPARADAS
042400     DISPLAY '*****************************************'
042500     .
042600 6000-FIN-EXIT.
042700     EXIT.
