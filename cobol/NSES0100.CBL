000100******************************************************************
000200*                                                                *
000300*         I D E N T I F I C A T I O N   D I V I S I O N          *
000400*                                                                *
000500*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
000600*                                                                *
000700******************************************************************
000800*                                                                *
000900*  PROGRAMA: NSES0100                                            *
001000*                                                                *
001100*  APLICACION: NSE  -  ESCANEO DIARIO DE COMPRESION DE           *
001200*               VOLATILIDAD (SQUEEZE) SOBRE EL UNIVERSO DE       *
001300*               SIMBOLOS LISTADOS.                               *
001400*                                                                *
001500******************************************************************
001600* DOCUMENTACION.                                                 *
001700* ------------------                                             *
001800* ARCHIVOS DE ENTRADA:  STOCK-MASTER, PRICE-HISTORY.             *
001900* ARCHIVOS DE SALIDA:   NSE-SCAN-WORK, SCAN-RESULTS,             *
002000*                       SQUEEZE-EVENTS, NSE-SUMMARY.             *
002100* PROCESO GLOBAL: POR CADA SIMBOLO DEL MAESTRO, CARGA SU         *
002200*   HISTORIA DE PRECIOS, CALCULA BANDAS DE BOLLINGER, CANAL DE   *
002300*   KELTNER/ATR, MOMENTUM POR REGRESION Y DMA-200; DETECTA EL    *
002400*   SQUEEZE Y SU DISPARO; ARMA EL RESULTADO DEL DIA Y EXTRAE     *
002500*   LOS EPISODIOS HISTORICOS DE SQUEEZE; AL TERMINAR, ORDENA     *
002600*   LOS RESULTADOS Y EMITE LOS TOTALES DE CONTROL.               *
002700******************************************************************
002800*        L O G    D E   M O D I F I C A C I O N E S             *
002900******************************************************************
003000* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
003100*----------- ---------  ----------  ---------------------------*
003200* 18/09/1994  LMS        BPC-0733   PRIMERA VERSION.  CARGA UN   *
003300*                                   SIMBOLO A LA VEZ Y EMITE EL  *
003400*                                   RESULTADO DEL DIA.           *
003500* 02/11/1994  LMS        BPC-0745   SE AGREGA LA EXTRACCION DE   *
003600*                                   EPISODIOS DE SQUEEZE         *
003700*                                   (SQUEEZE-EVENTS).            *
003800* 14/02/1995  JRF        BPC-0758   SE CORRIGE EL CALCULO DEL    *
003900*                                   TRUE RANGE EN LA PRIMERA     *
004000*                                   BARRA DE CADA SIMBOLO.       *
004100* 05/05/1997  JRF        BPC-0961   SE CENTRALIZAN LAS           *
004200*                                   CONSTANTES EN NSECN010 Y SE  *
004300*                                   AGREGA LA VALIDACION DE      *
004400*                                   SENAL DE ENTRADA CONTRA LA   *
004500*                                   DMA-200.                     *
004600* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K.  LAS FECHAS DE *
004700*                                   BARRA VIAJAN COMO X(10) Y NO *
004800*                                   SE ALMACENA SIGLO EN ESTE    *
004900*                                   PROGRAMA; SIN CAMBIOS DE     *
005000*                                   PICTURE.                    *
005100* 11/08/2000  CTA        BPC-1040   SE AMPLIA CT-MAX-BARRAS DE   *
005200*                                   1250 A 2000 PARA CUBRIR LAS  *
005300*                                   EMISORAS MAS ANTIGUAS.       *
005400* 23/03/2002  LMS        BPC-1107   SE CORRIGE LA DIRECCION DEL  *
005500*                                   MOMENTUM CUANDO LA BARRA      *
005600*                                   ANTERIOR NO TIENE MOMENTUM   *
005700*                                   LISTO - DEBE QUEDAR NEUTRAL. *
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000*
006100 PROGRAM-ID.    NSES0100.
006200 AUTHOR.        LUISA M. SALAS.
006300 INSTALLATION.  BPC - CENTRO DE COMPUTO.
006400 DATE-WRITTEN.  18/09/1994.
006500 DATE-COMPILED.
006600 SECURITY.      CONFIDENCIAL - USO INTERNO BPC.
006700******************************************************************
006800*                                                                *
006900*        E N V I R O N M E N T         D I V I S I O N           *
007000*                                                                *
007100*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
007200*                                                                *
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500*
007600 CONFIGURATION SECTION.
007700*
007800*SPECIAL-NAMES.
007900*    DECIMAL-POINT IS COMMA.
008000*
008100 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*
008800     SELECT STOCK-MASTER ASSIGN TO STKMSTR
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE  IS SEQUENTIAL
009100         FILE STATUS  IS WS-STKMSTR-STATUS.
009200*
009300     SELECT PRICE-HISTORY ASSIGN TO PRCHIST
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         ACCESS MODE  IS SEQUENTIAL
009600         FILE STATUS  IS WS-PRCHIST-STATUS.
009700*
009800     SELECT NSE-SCAN-WORK ASSIGN TO SCANWORK
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE  IS SEQUENTIAL
010100         FILE STATUS  IS WS-SCANWORK-STATUS.
010200*
010300     SELECT NSE-SCAN-SORT ASSIGN TO SCANSORT.
010400*
010500     SELECT SCAN-RESULTS ASSIGN TO SCANRSLT
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         ACCESS MODE  IS SEQUENTIAL
010800         FILE STATUS  IS WS-SCANRSLT-STATUS.
010900*
011000     SELECT SQUEEZE-EVENTS ASSIGN TO SQZEVNT
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS MODE  IS SEQUENTIAL
011300         FILE STATUS  IS WS-SQZEVNT-STATUS.
011400*
011500     SELECT NSE-SUMMARY ASSIGN TO NSESUMM
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         ACCESS MODE  IS SEQUENTIAL
011800         FILE STATUS  IS WS-NSESUMM-STATUS.
011900******************************************************************
012000*                                                                *
012100*                D A T A            D I V I S I O N              *
012200*                                                                *
012300*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
012400*                                                                *
012500******************************************************************
012600 DATA DIVISION.
012700 FILE SECTION.
012800*
012900 FD  STOCK-MASTER
013000     RECORDING MODE IS F.
013100 01  STOCK-MASTER-RECORD.
013200     COPY NSEWK020.
013300*
013400 FD  PRICE-HISTORY
013500     RECORDING MODE IS F.
013600 01  PRICE-RECORD.
013700     COPY NSEWK010.
013800*
013900 FD  NSE-SCAN-WORK
014000     RECORDING MODE IS F.
014100 01  NSE-SCAN-WORK-RECORD.
014200     COPY NSEWK040.
014300*
014400 SD  NSE-SCAN-SORT.
014500 01  NSE-SCAN-SORT-RECORD.
014600     COPY NSEWK040.
014700*
014800 FD  SCAN-RESULTS
014900     RECORDING MODE IS F.
015000 01  SCAN-RESULT-RECORD.
015100     COPY NSEWK040.
015200*
015300 FD  SQUEEZE-EVENTS
015400     RECORDING MODE IS F.
015500 01  SQUEEZE-EVENT-RECORD.
015600     COPY NSEWK050.
015700*
015800 FD  NSE-SUMMARY
015900     RECORDING MODE IS F.
016000 01  NSE-SUMMARY-RECORD.
016100     COPY NSEWK070.
016200******************************************************************
016300*                                                                *
016400*         W O R K I N G   S T O R A G E   S E C T I O N          *
016500*                                                                *
016600******************************************************************
016700 WORKING-STORAGE SECTION.
016800******************************************************************
016900*                  AREA DE VARIABLES AUXILIARES                  *
017000******************************************************************
017100 01  WS-VARIABLES-AUXILIARES.
017200     05  WS-PROGRAMA                 PIC X(08) VALUE 'NSES0100'.
017300     05  WS-CUR-SYMBOL               PIC X(20) VALUE SPACES.
017400     05  WS-CUR-COMPANY              PIC X(40) VALUE SPACES.
017500     05  WS-I                        PIC S9(4) COMP VALUE ZERO.
017600     05  WS-J                        PIC S9(4) COMP VALUE ZERO.
017700     05  WS-N                        PIC S9(4) COMP VALUE ZERO.
017800     05  WS-P                        PIC S9(4) COMP VALUE ZERO.
017900     05  WS-X-LOOP                   PIC S9(4) COMP VALUE ZERO.
018000     05  WS-VENTANA-INICIO           PIC S9(4) COMP VALUE ZERO.
018100     05  WS-INICIO-IDX               PIC S9(4) COMP VALUE ZERO.
018200     05  FILLER                      PIC X(08).
018300******************************************************************
018400*          AREA DE SUMATORIAS PARA BANDAS DE BOLLINGER            *
018500******************************************************************
018600 01  WS-AREA-BOLLINGER.
018700     05  WS-SUMA-CIERRE              PIC S9(10)V9(4) VALUE ZERO.
018800     05  WS-PROMEDIO-CIERRE          PIC S9(8)V9(4)  VALUE ZERO.
018900     05  WS-SUMA-DESV2               PIC S9(12)V9(4) VALUE ZERO.
019000     05  WS-VARIANZA                 PIC S9(10)V9(4) VALUE ZERO.
019100     05  WS-DESVEST                  PIC S9(8)V9(4)  VALUE ZERO.
019200     05  FILLER                      PIC X(06).
019300******************************************************************
019400*        AREA DE TRUE RANGE, ATR Y CANAL DE KELTNER               *
019500******************************************************************
019600 01  WS-AREA-KELTNER.
019700     05  WS-ALPHA                    PIC S9(1)V9(6)  VALUE ZERO.
019800     05  WS-TR-A                     PIC S9(8)V9(4)  VALUE ZERO.
019900     05  WS-TR-B                     PIC S9(8)V9(4)  VALUE ZERO.
020000     05  WS-TR-C                     PIC S9(8)V9(4)  VALUE ZERO.
020100     05  WS-SUMA-TR                  PIC S9(10)V9(4) VALUE ZERO.
020200     05  FILLER                      PIC X(06).
020300******************************************************************
020400*     AREA DE REGRESION LINEAL PARA EL MOMENTUM DEL SQUEEZE       *
020500******************************************************************
020600 01  WS-AREA-REGRESION.
020700     05  WS-SUMA-X                   PIC S9(05) COMP VALUE 190.
020800     05  WS-SUMA-X2                  PIC S9(05) COMP VALUE 2470.
020900     05  WS-SUMA-Y                   PIC S9(10)V9(4) VALUE ZERO.
021000     05  WS-SUMA-XY                  PIC S9(12)V9(4) VALUE ZERO.
021100     05  WS-PEND-B                   PIC S9(6)V9(6)  VALUE ZERO.
021200     05  WS-INTERC-A                 PIC S9(8)V9(6)  VALUE ZERO.
021300     05  FILLER                      PIC X(06).
021400******************************************************************
021500*    AREA DE RAIZ CUADRADA MANUAL (METODO DE NEWTON-RAPHSON)      *
021600*    NO SE USA NINGUNA FUNCION INTRINSECA EN ESTE PROGRAMA.       *
021700******************************************************************
021800 01  WS-AREA-RAIZ.
021900     05  WS-RAIZ-VALOR               PIC S9(10)V9(6) VALUE ZERO.
022000     05  WS-RAIZ-APROX               PIC S9(10)V9(6) VALUE ZERO.
022100     05  WS-RAIZ-ANTERIOR            PIC S9(10)V9(6) VALUE ZERO.
022200     05  WS-RAIZ-ITER                PIC S9(02) COMP VALUE ZERO.
022300     05  FILLER                      PIC X(04).
022400******************************************************************
022500*           AREA DE TOTALES DEL EPISODIO DE SQUEEZE                *
022600******************************************************************
022700 01  WS-AREA-HISTORIA.
022800     05  WS-MIN-BB-ANCHO             PIC S9(6)V9(4)  VALUE ZERO.
022900     05  WS-CIERRE-DISPARO           PIC S9(8)V9(4)  VALUE ZERO.
023000     05  WS-CIERRE-POSTERIOR         PIC S9(8)V9(4)  VALUE ZERO.
023100     05  WS-DIAS-N                   PIC S9(4) COMP  VALUE ZERO.
023200     05  FILLER                      PIC X(06).
023300******************************************************************
023400*     AREA DE FECHA Y HORA DEL SISTEMA AL INICIAR LA CORRIDA      *
023500******************************************************************
023600 01  WS-CURRENT-DATE-GRP.
023700     05  WS-CUR-YY                   PIC 9(02).
023800     05  WS-CUR-MM                   PIC 9(02).
023900     05  WS-CUR-DD                   PIC 9(02).
023950     05  FILLER                      PIC X(02).
024000 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-GRP.
024100     05  WS-CUR-DATE-6               PIC 9(06).
024150     05  FILLER                      PIC X(02).
024200 01  WS-CURRENT-TIME-GRP.
024300     05  WS-CUR-HH                   PIC 9(02).
024400     05  WS-CUR-MN                   PIC 9(02).
024500     05  WS-CUR-SS                   PIC 9(02).
024600     05  WS-CUR-CS                   PIC 9(02).
024650     05  FILLER                      PIC X(02).
024700 01  WS-CURRENT-TIME-ALT REDEFINES WS-CURRENT-TIME-GRP.
024800     05  WS-CUR-TIME-8               PIC 9(08).
024850     05  FILLER                      PIC X(02).
024900******************************************************************
025000*       AREA DE SEÑAL DE ENTRADA (ENTRY-SIGNALS)                  *
025100******************************************************************
025200 01  WS-AREA-SENAL.
025300     05  WS-SENAL-TIPO               PIC X(20) VALUE SPACES.
025400     05  WS-SENAL-VALIDA             PIC X(01) VALUE 'N'.
025500         88  WS-SENAL-ES-VALIDA          VALUE 'Y'.
025600     05  FILLER                      PIC X(05).
025700******************************************************************
025800*                        AREA DE SWITCHES                        *
025900******************************************************************
026000 01  SW-SWITCHES.
026100     05  SW-FIN-MAESTRO              PIC X(01) VALUE 'N'.
026200         88  FIN-MAESTRO                  VALUE 'Y'.
026300     05  SW-FIN-PRECIO               PIC X(01) VALUE 'N'.
026400         88  FIN-PRECIO                   VALUE 'Y'.
026500     05  SW-EN-HISTORIA              PIC X(01) VALUE 'N'.
026600         88  SW-EN-HISTORIA-ACTIVA        VALUE 'Y'.
026700     05  FILLER                      PIC X(05).
026800******************************************************************
026900*                        AREA DE CONTANTES                       *
027000******************************************************************
027100 01  CT-CONTANTES.
027200     COPY NSECN010.
027300     05  CT-PROGRAMA                 PIC X(08) VALUE 'NSES0100'.
027500     05  FILLER                      PIC X(05).
027600******************************************************************
027700*                      AREA DE CONTADORES                        *
027800******************************************************************
027900 01  CN-CONTADORES.
028000     05  CN-SIMBOLOS-LEIDOS          PIC 9(05) COMP VALUE ZERO.
028100     05  CN-SIMBOLOS-OMITIDOS        PIC 9(05) COMP VALUE ZERO.
028200     05  CN-BARRAS-LEIDAS            PIC 9(07) COMP VALUE ZERO.
028300     05  CN-EVENTOS-ESCRITOS         PIC 9(05) COMP VALUE ZERO.
028400     05  FILLER                      PIC X(05).
028500******************************************************************
028600*                   AREA DE MENSAJES DE ERROR                    *
028700******************************************************************
028800 01  ME-MENSAJES-ERROR.
028900     05  ME-ERR-MSG                  PIC X(40) VALUE SPACES.
029000     05  ME-ERR-CDE                  PIC X(02) VALUE SPACES.
029100     05  ME-ERR-PROC                 PIC X(20) VALUE SPACES.
029150     05  FILLER                      PIC X(05).
029200******************************************************************
029300*                        AREA DE STATUS                          *
029400******************************************************************
029500 01  WS-ARCHIVO-STATUS.
029600     05  WS-STKMSTR-STATUS           PIC X(02) VALUE SPACES.
029700     05  WS-PRCHIST-STATUS           PIC X(02) VALUE SPACES.
029800     05  WS-SCANWORK-STATUS          PIC X(02) VALUE SPACES.
029900     05  WS-SCANRSLT-STATUS          PIC X(02) VALUE SPACES.
030000     05  WS-SQZEVNT-STATUS           PIC X(02) VALUE SPACES.
030100     05  WS-NSESUMM-STATUS           PIC X(02) VALUE SPACES.
030150     05  FILLER                      PIC X(05).
030160 01  WS-ARCHIVO-STATUS-ALT REDEFINES WS-ARCHIVO-STATUS.
030170     05  WS-STATUS-COMBINADO         PIC X(12).
030180     05  FILLER                      PIC X(05).
030200******************************************************************
030300*          TABLA DE BARRAS DIARIAS DEL SIMBOLO EN CURSO           *
030400******************************************************************
030500 01  WS-TABLA-BARRAS.
030600     COPY NSEWK080.
030700******************************************************************
030800*                                                                *
030900*           P R O C E D U R E      D I V I S I O N               *
031000*                                                                *
031100******************************************************************
031200 PROCEDURE DIVISION.
031300*
031400 MAINLINE.
031500*
031600     PERFORM 1000-INICIO
031700        THRU 1000-INICIO-EXIT
031800*
031900     PERFORM 2000-PROCESO
032000        THRU 2000-PROCESO-EXIT
032100        UNTIL FIN-MAESTRO
032200*
032300     PERFORM 3000-ORDENAR
032400        THRU 3000-ORDENAR-EXIT
032500*
032600     PERFORM 3100-TOTALES
032700        THRU 3100-TOTALES-EXIT
032800*
032900     PERFORM 6000-FIN
033000        THRU 6000-FIN-EXIT
033100*
033200     STOP RUN
033300     .
033400******************************************************************
033500*                         1000-INICIO                            *
033600******************************************************************
033700 1000-INICIO.
033800*
033900     ACCEPT WS-CURRENT-DATE-GRP FROM DATE
034000     ACCEPT WS-CURRENT-TIME-GRP FROM TIME
034100*
034200     DISPLAY '*****************************************'
034300     DISPLAY 'NSES0100 - ESCANEO DE SQUEEZE - INICIO'
034400     DISPLAY 'FECHA CORRIDA : ' WS-CUR-DATE-6
034500     DISPLAY 'HORA  CORRIDA : ' WS-CUR-TIME-8
034600     DISPLAY '*****************************************'
034700*
034800     INITIALIZE NSE-SUMMARY-RECORD
034900*
035000     OPEN INPUT  STOCK-MASTER
035100     IF WS-STKMSTR-STATUS NOT = '00'
035200         MOVE 'ERROR ABRIENDO STOCK-MASTER'  TO ME-ERR-MSG
035300         MOVE WS-STKMSTR-STATUS              TO ME-ERR-CDE
035400         MOVE '1000-INICIO'                  TO ME-ERR-PROC
035500         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
035600     END-IF
035700*
035800     OPEN INPUT  PRICE-HISTORY
035900     IF WS-PRCHIST-STATUS NOT = '00'
036000         MOVE 'ERROR ABRIENDO PRICE-HISTORY'  TO ME-ERR-MSG
036100         MOVE WS-PRCHIST-STATUS               TO ME-ERR-CDE
036200         MOVE '1000-INICIO'                   TO ME-ERR-PROC
036300         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
036400     END-IF
036500*
036600     OPEN OUTPUT NSE-SCAN-WORK
036700     OPEN OUTPUT SQUEEZE-EVENTS
036800     OPEN OUTPUT NSE-SUMMARY
036900*
037000     PERFORM 2110-LEER-MAESTRO THRU 2110-LEER-MAESTRO-EXIT
037100     PERFORM 2210-LEER-PRECIO  THRU 2210-LEER-PRECIO-EXIT
037200     .
037300 1000-INICIO-EXIT.
037400     EXIT.
037500******************************************************************
037600*                        2000-PROCESO                            *
037700******************************************************************
037800 2000-PROCESO.
037900*
038000     MOVE SM-SYMBOL                  TO WS-CUR-SYMBOL
038100     MOVE SM-COMPANY-NAME            TO WS-CUR-COMPANY
038200*
038300     PERFORM 2200-CARGAR-BARRAS THRU 2200-CARGAR-BARRAS-EXIT
038400*
038500     IF BT-BAR-COUNT < CT-MIN-BARRAS
038600         ADD 1 TO CN-SIMBOLOS-OMITIDOS
038700     ELSE
038800         PERFORM 2300-CALC-INDICADORES
038900            THRU 2300-CALC-INDICADORES-EXIT
039000            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > BT-BAR-COUNT
039100*
039200         PERFORM 2400-CALC-SQUEEZE
039300            THRU 2400-CALC-SQUEEZE-EXIT
039400            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > BT-BAR-COUNT
039500*
039600         PERFORM 2600-ARMAR-RESULTADO THRU 2600-ARMAR-RESULTADO-EXIT
039700*
039800         MOVE 'N' TO SW-EN-HISTORIA
039900         PERFORM 2700-HISTORIA-SQUEEZE
040000            THRU 2700-HISTORIA-SQUEEZE-EXIT
040100            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > BT-BAR-COUNT
040200*
040300         IF SW-EN-HISTORIA-ACTIVA
040400             PERFORM 2730-EMITIR-ONGOING THRU 2730-EMITIR-ONGOING-EXIT
040500         END-IF
040600     END-IF
040700*
040800     PERFORM 2110-LEER-MAESTRO THRU 2110-LEER-MAESTRO-EXIT
040900     .
041000 2000-PROCESO-EXIT.
041100     EXIT.
041200******************************************************************
041300* 2110-LEER-MAESTRO                                               *
041400******************************************************************
041500 2110-LEER-MAESTRO.
041600*
041700     READ STOCK-MASTER
041800*
041900     EVALUATE WS-STKMSTR-STATUS
042000         WHEN '00'
042100             ADD 1 TO CN-SIMBOLOS-LEIDOS
042200         WHEN '10'
042300             SET FIN-MAESTRO TO TRUE
042400         WHEN OTHER
042500             MOVE 'ERROR LEYENDO STOCK-MASTER'  TO ME-ERR-MSG
042600             MOVE WS-STKMSTR-STATUS              TO ME-ERR-CDE
042700             MOVE '2110-LEER-MAESTRO'            TO ME-ERR-PROC
042800             PERFORM 9999-ABEND-ARCHIVO
042900                THRU 9999-ABEND-ARCHIVO-EXIT
043000     END-EVALUATE
043100     .
043200 2110-LEER-MAESTRO-EXIT.
043300     EXIT.
043400******************************************************************
043500* 2200-CARGAR-BARRAS                                              *
043600******************************************************************
043700 2200-CARGAR-BARRAS.
043800*
043900     MOVE ZERO TO BT-BAR-COUNT
044000*
044100     PERFORM 2215-ACUMULAR-BARRA
044200        THRU 2215-ACUMULAR-BARRA-EXIT
044300        UNTIL FIN-PRECIO
044400           OR PR-SYMBOL NOT = WS-CUR-SYMBOL
044500     .
044600 2200-CARGAR-BARRAS-EXIT.
044700     EXIT.
044800******************************************************************
044900* 2215-ACUMULAR-BARRA                                             *
045000******************************************************************
045100 2215-ACUMULAR-BARRA.
045200*
045300     IF BT-BAR-COUNT < CT-MAX-BARRAS
045400         ADD 1                        TO BT-BAR-COUNT
045500         ADD 1                        TO CN-BARRAS-LEIDAS
045600         MOVE PR-TRADE-DATE           TO BT-TRADE-DATE(BT-BAR-COUNT)
045700         MOVE PR-OPEN-PRICE           TO BT-OPEN-PRICE(BT-BAR-COUNT)
045800         MOVE PR-HIGH-PRICE           TO BT-HIGH-PRICE(BT-BAR-COUNT)
045900         MOVE PR-LOW-PRICE            TO BT-LOW-PRICE(BT-BAR-COUNT)
046000         MOVE PR-CLOSE-PRICE          TO BT-CLOSE-PRICE(BT-BAR-COUNT)
046100         MOVE PR-VOLUME               TO BT-VOLUME(BT-BAR-COUNT)
046200     END-IF
046300*
046400     PERFORM 2210-LEER-PRECIO THRU 2210-LEER-PRECIO-EXIT
046500     .
046600 2215-ACUMULAR-BARRA-EXIT.
046700     EXIT.
046800******************************************************************
046900* 2210-LEER-PRECIO                                                *
047000******************************************************************
047100 2210-LEER-PRECIO.
047200*
047300     READ PRICE-HISTORY
047400*
047500     EVALUATE WS-PRCHIST-STATUS
047600         WHEN '00'
047700             CONTINUE
047800         WHEN '10'
047900             SET FIN-PRECIO TO TRUE
048000         WHEN OTHER
048100             MOVE 'ERROR LEYENDO PRICE-HISTORY'  TO ME-ERR-MSG
048200             MOVE WS-PRCHIST-STATUS               TO ME-ERR-CDE
048300             MOVE '2210-LEER-PRECIO'              TO ME-ERR-PROC
048400             PERFORM 9999-ABEND-ARCHIVO
048500                THRU 9999-ABEND-ARCHIVO-EXIT
048600     END-EVALUATE
048700     .
048800 2210-LEER-PRECIO-EXIT.
048900     EXIT.
049000******************************************************************
049100* 2300-CALC-INDICADORES - UNA BARRA POR LLAMADA (INDICE WS-I)     *
049200******************************************************************
049300 2300-CALC-INDICADORES.
049400*
049500     PERFORM 2310-CALC-BOLLINGER  THRU 2310-CALC-BOLLINGER-EXIT
049600     PERFORM 2320-CALC-TR-ATR-KC  THRU 2320-CALC-TR-ATR-KC-EXIT
049700     PERFORM 2325-CALC-MOMENTUM   THRU 2325-CALC-MOMENTUM-EXIT
049800     PERFORM 2330-CALC-DMA200     THRU 2330-CALC-DMA200-EXIT
049900     PERFORM 2340-CALC-SENAL-VALIDA
050000        THRU 2340-CALC-SENAL-VALIDA-EXIT
050100     .
050200 2300-CALC-INDICADORES-EXIT.
050300     EXIT.
050400******************************************************************
050500* 2310-CALC-BOLLINGER (VENTANA CT-BB-PERIODO, MULT CT-BB-DESVEST) *
050600******************************************************************
050700 2310-CALC-BOLLINGER.
050800*
050900     IF WS-I < CT-BB-PERIODO
051000         MOVE ZERO TO BT-BB-MIDDLE(WS-I)
051100         MOVE ZERO TO BT-BB-UPPER(WS-I)
051200         MOVE ZERO TO BT-BB-LOWER(WS-I)
051300         MOVE ZERO TO BT-BB-WIDTH(WS-I)
051400         MOVE 'N'  TO BT-BB-SET(WS-I)
051500     ELSE
051600         MOVE ZERO TO WS-SUMA-CIERRE
051700         COMPUTE WS-VENTANA-INICIO = WS-I - CT-BB-PERIODO + 1
051800         PERFORM 2311-SUMAR-CIERRE THRU 2311-SUMAR-CIERRE-EXIT
051900            VARYING WS-J FROM WS-VENTANA-INICIO BY 1 UNTIL WS-J > WS-I
052000         COMPUTE WS-PROMEDIO-CIERRE = WS-SUMA-CIERRE / CT-BB-PERIODO
052100         MOVE ZERO TO WS-SUMA-DESV2
052200         PERFORM 2312-SUMAR-DESVIACION THRU 2312-SUMAR-DESVIACION-EXIT
052300            VARYING WS-J FROM WS-VENTANA-INICIO BY 1 UNTIL WS-J > WS-I
052400         COMPUTE WS-VARIANZA = WS-SUMA-DESV2 / (CT-BB-PERIODO - 1)
052500         MOVE WS-VARIANZA TO WS-RAIZ-VALOR
052600         PERFORM 2314-RAIZ-CUADRADA THRU 2314-RAIZ-CUADRADA-EXIT
052700         MOVE WS-RAIZ-APROX TO WS-DESVEST
052800         MOVE WS-PROMEDIO-CIERRE TO BT-BB-MIDDLE(WS-I)
052900         COMPUTE BT-BB-UPPER(WS-I) =
053000             WS-PROMEDIO-CIERRE + (CT-BB-DESVEST-MULT * WS-DESVEST)
053100         COMPUTE BT-BB-LOWER(WS-I) =
053200             WS-PROMEDIO-CIERRE - (CT-BB-DESVEST-MULT * WS-DESVEST)
053300         IF WS-PROMEDIO-CIERRE NOT = ZERO
053400             COMPUTE BT-BB-WIDTH(WS-I) =
053500                 ((BT-BB-UPPER(WS-I) - BT-BB-LOWER(WS-I)) /
053600                   WS-PROMEDIO-CIERRE) * 100
053700         ELSE
053800             MOVE ZERO TO BT-BB-WIDTH(WS-I)
053900         END-IF
054000         MOVE 'Y' TO BT-BB-SET(WS-I)
054100     END-IF
054200     .
054300 2310-CALC-BOLLINGER-EXIT.
054400     EXIT.
054500******************************************************************
054600* 2311-SUMAR-CIERRE                                               *
054700******************************************************************
054800 2311-SUMAR-CIERRE.
054900*
055000     ADD BT-CLOSE-PRICE(WS-J) TO WS-SUMA-CIERRE
055100     .
055200 2311-SUMAR-CIERRE-EXIT.
055300     EXIT.
055400******************************************************************
055500* 2312-SUMAR-DESVIACION                                           *
055600******************************************************************
055700 2312-SUMAR-DESVIACION.
055800*
055900     COMPUTE WS-SUMA-DESV2 = WS-SUMA-DESV2 +
056000         ((BT-CLOSE-PRICE(WS-J) - WS-PROMEDIO-CIERRE) *
056100          (BT-CLOSE-PRICE(WS-J) - WS-PROMEDIO-CIERRE))
056200     .
056300 2312-SUMAR-DESVIACION-EXIT.
056400     EXIT.
056500******************************************************************
056600* 2314-RAIZ-CUADRADA - METODO DE NEWTON-RAPHSON, 12 ITERACIONES  *
056700*    NO SE USA FUNCTION SQRT NI NINGUNA OTRA FUNCION INTRINSECA. *
056800******************************************************************
056900 2314-RAIZ-CUADRADA.
057000*
057100     IF WS-RAIZ-VALOR <= ZERO
057200         MOVE ZERO TO WS-RAIZ-APROX
057300     ELSE
057400         MOVE WS-RAIZ-VALOR TO WS-RAIZ-APROX
057500         MOVE ZERO TO WS-RAIZ-ITER
057600         PERFORM 2315-ITERAR-RAIZ THRU 2315-ITERAR-RAIZ-EXIT
057700            VARYING WS-RAIZ-ITER FROM 1 BY 1 UNTIL WS-RAIZ-ITER > 12
057800     END-IF
057900     .
058000 2314-RAIZ-CUADRADA-EXIT.
058100     EXIT.
058200******************************************************************
058300* 2315-ITERAR-RAIZ                                                *
058400******************************************************************
058500 2315-ITERAR-RAIZ.
058600*
058700     MOVE WS-RAIZ-APROX TO WS-RAIZ-ANTERIOR
058800     IF WS-RAIZ-ANTERIOR NOT = ZERO
058900         COMPUTE WS-RAIZ-APROX ROUNDED =
059000             (WS-RAIZ-ANTERIOR + (WS-RAIZ-VALOR / WS-RAIZ-ANTERIOR)) / 2
059100     END-IF
059200     .
059300 2315-ITERAR-RAIZ-EXIT.
059400     EXIT.
059500******************************************************************
059600* 2320-CALC-TR-ATR-KC                                             *
059700******************************************************************
059800 2320-CALC-TR-ATR-KC.
059900*
060000     IF WS-I = 1
060100         COMPUTE BT-TRUE-RANGE(WS-I) =
060200             BT-HIGH-PRICE(WS-I) - BT-LOW-PRICE(WS-I)
060300     ELSE
060400         COMPUTE WS-TR-A = BT-HIGH-PRICE(WS-I) - BT-LOW-PRICE(WS-I)
060500         COMPUTE WS-TR-B =
060600             BT-HIGH-PRICE(WS-I) - BT-CLOSE-PRICE(WS-I - 1)
060700         IF WS-TR-B < ZERO
060800             COMPUTE WS-TR-B = WS-TR-B * -1
060900         END-IF
061000         COMPUTE WS-TR-C =
061100             BT-LOW-PRICE(WS-I) - BT-CLOSE-PRICE(WS-I - 1)
061200         IF WS-TR-C < ZERO
061300             COMPUTE WS-TR-C = WS-TR-C * -1
061400         END-IF
061500         MOVE WS-TR-A TO BT-TRUE-RANGE(WS-I)
061600         IF WS-TR-B > BT-TRUE-RANGE(WS-I)
061700             MOVE WS-TR-B TO BT-TRUE-RANGE(WS-I)
061800         END-IF
061900         IF WS-TR-C > BT-TRUE-RANGE(WS-I)
062000             MOVE WS-TR-C TO BT-TRUE-RANGE(WS-I)
062100         END-IF
062200     END-IF
062300*
062400     IF WS-I = 1
062500         MOVE BT-CLOSE-PRICE(WS-I) TO BT-KC-MIDDLE(WS-I)
062600     ELSE
062700         IF WS-ALPHA = ZERO
062800             COMPUTE WS-ALPHA ROUNDED =
062900                 2 / (CT-KC-EMA-PERIODO + 1)
063000         END-IF
063100         COMPUTE BT-KC-MIDDLE(WS-I) =
063200             (WS-ALPHA * BT-CLOSE-PRICE(WS-I)) +
063300             ((1 - WS-ALPHA) * BT-KC-MIDDLE(WS-I - 1))
063400     END-IF
063500*
063600     IF WS-I < CT-KC-ATR-PERIODO
063700         MOVE ZERO TO BT-ATR(WS-I)
063800         MOVE ZERO TO BT-KC-UPPER(WS-I)
063900         MOVE ZERO TO BT-KC-LOWER(WS-I)
064000         MOVE 'N'  TO BT-KC-SET(WS-I)
064100         MOVE ZERO TO BT-SOURCE-VAL(WS-I)
064200     ELSE
064300         MOVE ZERO TO WS-SUMA-TR
064400         COMPUTE WS-VENTANA-INICIO = WS-I - CT-KC-ATR-PERIODO + 1
064500         PERFORM 2321-SUMAR-TR THRU 2321-SUMAR-TR-EXIT
064600            VARYING WS-J FROM WS-VENTANA-INICIO BY 1 UNTIL WS-J > WS-I
064700         COMPUTE BT-ATR(WS-I) = WS-SUMA-TR / CT-KC-ATR-PERIODO
064800         COMPUTE BT-KC-UPPER(WS-I) =
064900             BT-KC-MIDDLE(WS-I) + (CT-KC-ATR-MULT * BT-ATR(WS-I))
065000         COMPUTE BT-KC-LOWER(WS-I) =
065100             BT-KC-MIDDLE(WS-I) - (CT-KC-ATR-MULT * BT-ATR(WS-I))
065200         MOVE 'Y' TO BT-KC-SET(WS-I)
065300         COMPUTE BT-SOURCE-VAL(WS-I) =
065400             BT-CLOSE-PRICE(WS-I) -
065500             ((BT-KC-UPPER(WS-I) + BT-KC-LOWER(WS-I)) / 2)
065600     END-IF
065700     .
065800 2320-CALC-TR-ATR-KC-EXIT.
065900     EXIT.
066000******************************************************************
066100* 2321-SUMAR-TR                                                   *
066200******************************************************************
066300 2321-SUMAR-TR.
066400*
066500     ADD BT-TRUE-RANGE(WS-J) TO WS-SUMA-TR
066600     .
066700 2321-SUMAR-TR-EXIT.
066800     EXIT.
066900******************************************************************
067000* 2325-CALC-MOMENTUM (REGRESION LINEAL, VENTANA CT-MOMENTUM-LARGO)*
067100******************************************************************
067200 2325-CALC-MOMENTUM.
067300*
067400     COMPUTE WS-VENTANA-INICIO = WS-I - CT-MOMENTUM-LARGO + 1
067500*
067600     IF WS-VENTANA-INICIO < CT-KC-ATR-PERIODO
067700         MOVE ZERO TO BT-MOMENTUM(WS-I)
067800         MOVE 'N'  TO BT-MOM-SET(WS-I)
067900     ELSE
068000         IF NOT BT-KC-ESTA-LISTA(WS-VENTANA-INICIO)
068100             MOVE ZERO TO BT-MOMENTUM(WS-I)
068200             MOVE 'N'  TO BT-MOM-SET(WS-I)
068300         ELSE
068400             MOVE ZERO TO WS-SUMA-Y
068500             MOVE ZERO TO WS-SUMA-XY
068600             PERFORM 2326-SUMAR-REGRESION
068700                THRU 2326-SUMAR-REGRESION-EXIT
068800                VARYING WS-X-LOOP FROM 0 BY 1 UNTIL WS-X-LOOP > 19
068900             COMPUTE WS-PEND-B ROUNDED =
069000                 ((CT-MOMENTUM-LARGO * WS-SUMA-XY) -
069100                  (WS-SUMA-X * WS-SUMA-Y)) /
069200                 ((CT-MOMENTUM-LARGO * WS-SUMA-X2) -
069300                  (WS-SUMA-X * WS-SUMA-X))
069400             COMPUTE WS-INTERC-A ROUNDED =
069500                 (WS-SUMA-Y - (WS-PEND-B * WS-SUMA-X)) /
069600                  CT-MOMENTUM-LARGO
069700             COMPUTE BT-MOMENTUM(WS-I) ROUNDED =
069800                 WS-INTERC-A + (19 * WS-PEND-B)
069900             MOVE 'Y' TO BT-MOM-SET(WS-I)
070000         END-IF
070100     END-IF
070200     .
070300 2325-CALC-MOMENTUM-EXIT.
070400     EXIT.
070500******************************************************************
070600* 2326-SUMAR-REGRESION                                            *
070700******************************************************************
070800 2326-SUMAR-REGRESION.
070900*
071000     COMPUTE WS-J = WS-VENTANA-INICIO + WS-X-LOOP
071100     ADD BT-SOURCE-VAL(WS-J) TO WS-SUMA-Y
071200     COMPUTE WS-SUMA-XY = WS-SUMA-XY +
071300         (WS-X-LOOP * BT-SOURCE-VAL(WS-J))
071400     .
071500 2326-SUMAR-REGRESION-EXIT.
071600     EXIT.
071700******************************************************************
071800* 2330-CALC-DMA200                                                *
071900******************************************************************
072000 2330-CALC-DMA200.
072100*
072200     IF WS-I < CT-DMA-PERIODO
072300         MOVE ZERO TO BT-DMA-200(WS-I)
072400         MOVE 'N'  TO BT-DMA-SET(WS-I)
072500     ELSE
072600         MOVE ZERO TO WS-SUMA-CIERRE
072700         COMPUTE WS-VENTANA-INICIO = WS-I - CT-DMA-PERIODO + 1
072800         PERFORM 2331-SUMAR-CIERRE-DMA
072900            THRU 2331-SUMAR-CIERRE-DMA-EXIT
073000            VARYING WS-J FROM WS-VENTANA-INICIO BY 1 UNTIL WS-J > WS-I
073100         COMPUTE BT-DMA-200(WS-I) = WS-SUMA-CIERRE / CT-DMA-PERIODO
073200         MOVE 'Y' TO BT-DMA-SET(WS-I)
073300     END-IF
073400     .
073500 2330-CALC-DMA200-EXIT.
073600     EXIT.
073700******************************************************************
073800* 2331-SUMAR-CIERRE-DMA                                           *
073900******************************************************************
074000 2331-SUMAR-CIERRE-DMA.
074100*
074200     ADD BT-CLOSE-PRICE(WS-J) TO WS-SUMA-CIERRE
074300     .
074400 2331-SUMAR-CIERRE-DMA-EXIT.
074500     EXIT.
074600******************************************************************
074700* 2340-CALC-SENAL-VALIDA (REGLA DE SIGNAL-VALID DEL RESULTADO)    *
074800******************************************************************
074900 2340-CALC-SENAL-VALIDA.
075000*
075100     IF NOT BT-DMA-ESTA-LISTA(WS-I)
075200         MOVE 'Y' TO BT-SIGNAL-VALID(WS-I)
075300     ELSE
075400         IF BT-MOMENTUM(WS-I) > ZERO
075500             IF BT-CLOSE-PRICE(WS-I) > BT-DMA-200(WS-I)
075600                 MOVE 'Y' TO BT-SIGNAL-VALID(WS-I)
075700             ELSE
075800                 MOVE 'N' TO BT-SIGNAL-VALID(WS-I)
075900             END-IF
076000         ELSE
076100             IF BT-CLOSE-PRICE(WS-I) > BT-DMA-200(WS-I)
076200                 MOVE 'N' TO BT-SIGNAL-VALID(WS-I)
076300             ELSE
076400                 MOVE 'Y' TO BT-SIGNAL-VALID(WS-I)
076500             END-IF
076600         END-IF
076700     END-IF
076800     .
076900 2340-CALC-SENAL-VALIDA-EXIT.
077000     EXIT.
077100******************************************************************
077200* 2400-CALC-SQUEEZE - UNA BARRA POR LLAMADA (INDICE WS-I)         *
077300******************************************************************
077400 2400-CALC-SQUEEZE.
077500*
077600     IF BT-BB-ESTA-LISTA(WS-I) AND BT-KC-ESTA-LISTA(WS-I)
077700         IF BT-BB-LOWER(WS-I) > BT-KC-LOWER(WS-I)
077800            AND BT-BB-UPPER(WS-I) < BT-KC-UPPER(WS-I)
077900             MOVE 'Y' TO BT-SQUEEZE-ON(WS-I)
078000         ELSE
078100             MOVE 'N' TO BT-SQUEEZE-ON(WS-I)
078200         END-IF
078300     ELSE
078400         MOVE 'N' TO BT-SQUEEZE-ON(WS-I)
078500     END-IF
078600*
078700     IF WS-I = 1
078800         MOVE 'N' TO BT-SQUEEZE-FIRE(WS-I)
078900     ELSE
079000         IF BT-EN-SQUEEZE(WS-I - 1) AND NOT BT-EN-SQUEEZE(WS-I)
079100             MOVE 'Y' TO BT-SQUEEZE-FIRE(WS-I)
079200         ELSE
079300             MOVE 'N' TO BT-SQUEEZE-FIRE(WS-I)
079400         END-IF
079500     END-IF
079600*
079700     IF BT-EN-SQUEEZE(WS-I)
079800         IF WS-I = 1
079900             MOVE 1 TO BT-SQUEEZE-DUR(WS-I)
080000         ELSE
080100             COMPUTE BT-SQUEEZE-DUR(WS-I) =
080200                 BT-SQUEEZE-DUR(WS-I - 1) + 1
080300         END-IF
080400     ELSE
080500         MOVE ZERO TO BT-SQUEEZE-DUR(WS-I)
080600     END-IF
080700     .
080800 2400-CALC-SQUEEZE-EXIT.
080900     EXIT.
081000******************************************************************
081100* 2500-EVALUAR-SENAL (ENTRY-SIGNALS - SOLO EN BARRAS CON DISPARO) *
081200******************************************************************
081300 2500-EVALUAR-SENAL.
081400*
081500     MOVE SPACES TO WS-SENAL-TIPO
081600     MOVE 'N'    TO WS-SENAL-VALIDA
081700*
081800     IF BT-MOMENTUM(WS-N) > ZERO
081900        AND BT-CLOSE-PRICE(WS-N) > BT-BB-UPPER(WS-N)
082000         MOVE 'BULLISH BREAKOUT'    TO WS-SENAL-TIPO
082100         IF BT-DMA-ESTA-LISTA(WS-N)
082200            AND BT-CLOSE-PRICE(WS-N) > BT-DMA-200(WS-N)
082300             MOVE 'Y' TO WS-SENAL-VALIDA
082400         END-IF
082500     ELSE
082600         IF BT-MOMENTUM(WS-N) < ZERO
082700            AND BT-CLOSE-PRICE(WS-N) < BT-BB-LOWER(WS-N)
082800             MOVE 'BEARISH BREAKOUT'    TO WS-SENAL-TIPO
082900             IF BT-DMA-ESTA-LISTA(WS-N)
083000                AND BT-CLOSE-PRICE(WS-N) < BT-DMA-200(WS-N)
083100                 MOVE 'Y' TO WS-SENAL-VALIDA
083200             END-IF
083300         ELSE
083400             MOVE 'NONE'                TO WS-SENAL-TIPO
083500         END-IF
083600     END-IF
083700*
083800     IF WS-SENAL-TIPO NOT = 'NONE'
083900         IF WS-SENAL-ES-VALIDA
084000             DISPLAY 'SENAL VALIDA   ' WS-CUR-SYMBOL ' '
084100                 WS-SENAL-TIPO
084200         ELSE
084300             DISPLAY 'SENAL INVALIDA ' WS-CUR-SYMBOL ' '
084400                 WS-SENAL-TIPO
084500         END-IF
084600     END-IF
084700     .
084800 2500-EVALUAR-SENAL-EXIT.
084900     EXIT.
085000******************************************************************
085100* 2600-ARMAR-RESULTADO (SCAN-RESULT CON LA BARRA MAS RECIENTE)    *
085200******************************************************************
085300 2600-ARMAR-RESULTADO.
085400*
085500     MOVE BT-BAR-COUNT TO WS-N
085600     IF WS-N > 1
085700         COMPUTE WS-P = WS-N - 1
085800     ELSE
085900         MOVE WS-N TO WS-P
086000     END-IF
086100*
086200     MOVE WS-CUR-SYMBOL              TO SR-SYMBOL
086300     MOVE WS-CUR-COMPANY             TO SR-COMPANY-NAME
086400     COMPUTE SR-CURRENT-PRICE ROUNDED = BT-CLOSE-PRICE(WS-N)
086500*
086600     IF BT-CLOSE-PRICE(WS-P) NOT = ZERO
086700         COMPUTE SR-PRICE-CHANGE-PCT ROUNDED =
086800             ((BT-CLOSE-PRICE(WS-N) - BT-CLOSE-PRICE(WS-P)) /
086900               BT-CLOSE-PRICE(WS-P)) * 100
087000     ELSE
087100         MOVE ZERO TO SR-PRICE-CHANGE-PCT
087200     END-IF
087300*
087400     MOVE BT-SQUEEZE-ON(WS-N)        TO SR-SQUEEZE-ON
087500     MOVE BT-SQUEEZE-FIRE(WS-N)      TO SR-SQUEEZE-FIRE
087600     MOVE BT-SQUEEZE-DUR(WS-N)       TO SR-SQUEEZE-DURATION
087700*
087800     IF BT-MOM-ESTA-LISTA(WS-N)
087900         MOVE BT-MOMENTUM(WS-N)      TO SR-MOMENTUM
088000     ELSE
088100         MOVE ZERO                   TO SR-MOMENTUM
088200     END-IF
088300*
088400     PERFORM 2610-DIRECCION-MOMENTUM THRU 2610-DIRECCION-MOMENTUM-EXIT
088500*
088600     IF BT-BB-ESTA-LISTA(WS-N)
088700         COMPUTE SR-BB-WIDTH ROUNDED = BT-BB-WIDTH(WS-N)
088800     ELSE
088900         MOVE ZERO TO SR-BB-WIDTH
089000     END-IF
089100*
089200     MOVE BT-VOLUME(WS-N)            TO SR-VOLUME
089300*
089400     IF BT-DMA-ESTA-LISTA(WS-N)
089500         COMPUTE SR-DMA-200 ROUNDED = BT-DMA-200(WS-N)
089600         IF BT-CLOSE-PRICE(WS-N) > BT-DMA-200(WS-N)
089700             MOVE 'Y' TO SR-ABOVE-DMA-200
089800         ELSE
089900             MOVE 'N' TO SR-ABOVE-DMA-200
090000         END-IF
090100         COMPUTE SR-DMA-200-DISTANCE ROUNDED =
090200             ((BT-CLOSE-PRICE(WS-N) - BT-DMA-200(WS-N)) /
090300               BT-DMA-200(WS-N)) * 100
090400     ELSE
090500         MOVE ZERO  TO SR-DMA-200
090600         MOVE SPACE TO SR-ABOVE-DMA-200
090700         MOVE ZERO  TO SR-DMA-200-DISTANCE
090800     END-IF
090900*
091000     MOVE BT-SIGNAL-VALID(WS-N)      TO SR-SIGNAL-VALID
091100*
091200     IF BT-DISPARO-SQUEEZE(WS-N)
091300         PERFORM 2500-EVALUAR-SENAL THRU 2500-EVALUAR-SENAL-EXIT
091400     END-IF
091500*
091600     WRITE NSE-SCAN-WORK-RECORD
091700     IF WS-SCANWORK-STATUS NOT = '00'
091800         MOVE 'ERROR ESCRIBIENDO NSE-SCAN-WORK'  TO ME-ERR-MSG
091900         MOVE WS-SCANWORK-STATUS                 TO ME-ERR-CDE
092000         MOVE '2600-ARMAR-RESULTADO'             TO ME-ERR-PROC
092100         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
092200     END-IF
092300*
092400     ADD 1 TO TT-TOTAL-STOCKS
092500     IF BT-EN-SQUEEZE(WS-N)
092600         ADD 1 TO TT-ACTIVE-SQUEEZES
092700         IF BT-MOMENTUM(WS-N) > ZERO
092800             ADD 1 TO TT-BULLISH-MOMENTUM
092900         END-IF
093000         IF BT-MOMENTUM(WS-N) < ZERO
093100             ADD 1 TO TT-BEARISH-MOMENTUM
093200         END-IF
093300     END-IF
093400     IF BT-DISPARO-SQUEEZE(WS-N)
093500         ADD 1 TO TT-FIRED-TODAY
093600     END-IF
093700     .
093800 2600-ARMAR-RESULTADO-EXIT.
093900     EXIT.
094000******************************************************************
094100* 2610-DIRECCION-MOMENTUM                                         *
094200******************************************************************
094300 2610-DIRECCION-MOMENTUM.
094400*
094500     IF NOT BT-MOM-ESTA-LISTA(WS-P)
094600         SET SR-DIR-NEUTRAL TO TRUE
094700     ELSE
094800         IF BT-MOMENTUM(WS-N) > ZERO
094900             IF BT-MOMENTUM(WS-N) > BT-MOMENTUM(WS-P)
095000                 SET SR-DIR-BULLISH-UP TO TRUE
095100             ELSE
095200                 SET SR-DIR-BULLISH-DOWN TO TRUE
095300             END-IF
095400         ELSE
095500             IF BT-MOMENTUM(WS-N) < ZERO
095600                 IF BT-MOMENTUM(WS-N) < BT-MOMENTUM(WS-P)
095700                     SET SR-DIR-BEARISH-DOWN TO TRUE
095800                 ELSE
095900                     SET SR-DIR-BEARISH-UP TO TRUE
096000                 END-IF
096100             ELSE
096200                 SET SR-DIR-NEUTRAL TO TRUE
096300             END-IF
096400         END-IF
096500     END-IF
096600     .
096700 2610-DIRECCION-MOMENTUM-EXIT.
096800     EXIT.
096900******************************************************************
097000* 2700-HISTORIA-SQUEEZE - UNA BARRA POR LLAMADA (INDICE WS-I)     *
097100******************************************************************
097200 2700-HISTORIA-SQUEEZE.
097300*
097400     IF NOT SW-EN-HISTORIA-ACTIVA
097500         IF BT-EN-SQUEEZE(WS-I)
097600             MOVE 'Y'  TO SW-EN-HISTORIA
097700             MOVE WS-I TO WS-INICIO-IDX
097800             IF BT-BB-ESTA-LISTA(WS-I)
097900                 MOVE BT-BB-WIDTH(WS-I) TO WS-MIN-BB-ANCHO
098000             ELSE
098100                 MOVE 999 TO WS-MIN-BB-ANCHO
098200             END-IF
098300         END-IF
098400     ELSE
098500         IF BT-EN-SQUEEZE(WS-I)
098600             IF BT-BB-ESTA-LISTA(WS-I)
098700                AND BT-BB-WIDTH(WS-I) < WS-MIN-BB-ANCHO
098800                 MOVE BT-BB-WIDTH(WS-I) TO WS-MIN-BB-ANCHO
098900             END-IF
099000         ELSE
099100             PERFORM 2720-EMITIR-EVENTO THRU 2720-EMITIR-EVENTO-EXIT
099200             MOVE 'N' TO SW-EN-HISTORIA
099300         END-IF
099400     END-IF
099500     .
099600 2700-HISTORIA-SQUEEZE-EXIT.
099700     EXIT.
099800******************************************************************
099900* 2720-EMITIR-EVENTO (DISPARO EN LA BARRA WS-I)                   *
100000******************************************************************
100100 2720-EMITIR-EVENTO.
100200*
100300     MOVE WS-CUR-SYMBOL                      TO SE-SYMBOL
100400     MOVE BT-TRADE-DATE(WS-INICIO-IDX)       TO SE-START-DATE
100500     MOVE BT-TRADE-DATE(WS-I)                TO SE-END-DATE
100600     COMPUTE SE-DURATION = WS-I - WS-INICIO-IDX
100700*
100800     IF BT-BB-ESTA-LISTA(WS-I - 1)
100900         COMPUTE SE-BB-WIDTH-BEFORE ROUNDED = BT-BB-WIDTH(WS-I - 1)
101000     ELSE
101100         MOVE ZERO TO SE-BB-WIDTH-BEFORE
101200     END-IF
101300*
101400     COMPUTE SE-MIN-BB-WIDTH ROUNDED = WS-MIN-BB-ANCHO
101500     COMPUTE SE-PRICE-AT-BREAKOUT ROUNDED = BT-CLOSE-PRICE(WS-I)
101600*
101700     IF BT-MOM-ESTA-LISTA(WS-I)
101800         MOVE BT-MOMENTUM(WS-I)  TO SE-MOMENTUM
101900     ELSE
102000         MOVE ZERO               TO SE-MOMENTUM
102100     END-IF
102200*
102300     PERFORM 2740-DIRECCION-HISTORIA THRU 2740-DIRECCION-HISTORIA-EXIT
102400     PERFORM 2751-MOVIMIENTO-5D      THRU 2751-MOVIMIENTO-5D-EXIT
102500     PERFORM 2752-MOVIMIENTO-10D     THRU 2752-MOVIMIENTO-10D-EXIT
102600     PERFORM 2753-MOVIMIENTO-20D     THRU 2753-MOVIMIENTO-20D-EXIT
102700*
102800     PERFORM 2760-ESCRIBIR-EVENTO    THRU 2760-ESCRIBIR-EVENTO-EXIT
102900     .
103000 2720-EMITIR-EVENTO-EXIT.
103100     EXIT.
103200******************************************************************
103300* 2730-EMITIR-ONGOING (SQUEEZE ABIERTO AL TERMINAR LOS DATOS)     *
103400******************************************************************
103500 2730-EMITIR-ONGOING.
103600*
103700     MOVE WS-CUR-SYMBOL                      TO SE-SYMBOL
103800     MOVE BT-TRADE-DATE(WS-INICIO-IDX)        TO SE-START-DATE
103900     MOVE 'ONGOING'                           TO SE-END-DATE
104000     COMPUTE SE-DURATION = BT-BAR-COUNT - WS-INICIO-IDX + 1
104100     SET SE-DIR-PENDING TO TRUE
104200*
104300     IF BT-BB-ESTA-LISTA(BT-BAR-COUNT)
104400         COMPUTE SE-BB-WIDTH-BEFORE ROUNDED = BT-BB-WIDTH(BT-BAR-COUNT)
104500     ELSE
104600         MOVE ZERO TO SE-BB-WIDTH-BEFORE
104700     END-IF
104800*
104900     COMPUTE SE-MIN-BB-WIDTH ROUNDED = WS-MIN-BB-ANCHO
105000     MOVE ZERO TO SE-PRICE-AT-BREAKOUT
105100     MOVE ZERO TO SE-MOVE-5D
105200     MOVE ZERO TO SE-MOVE-10D
105300     MOVE ZERO TO SE-MOVE-20D
105400*
105500     IF BT-MOM-ESTA-LISTA(BT-BAR-COUNT)
105600         MOVE BT-MOMENTUM(BT-BAR-COUNT)  TO SE-MOMENTUM
105700     ELSE
105800         MOVE ZERO                       TO SE-MOMENTUM
105900     END-IF
106000*
106100     PERFORM 2760-ESCRIBIR-EVENTO THRU 2760-ESCRIBIR-EVENTO-EXIT
106200     .
106300 2730-EMITIR-ONGOING-EXIT.
106400     EXIT.
106500******************************************************************
106600* 2740-DIRECCION-HISTORIA (REGLA PROPIA DE DIRECTION, DISTINTA    *
106700*    DE LA VALIDACION DE ENTRY-SIGNALS DE 2500)                   *
106800******************************************************************
106900 2740-DIRECCION-HISTORIA.
107000*
107100     IF BT-DMA-ESTA-LISTA(WS-I)
107200         IF BT-MOMENTUM(WS-I) > ZERO
107300            AND BT-CLOSE-PRICE(WS-I) > BT-DMA-200(WS-I)
107400             SET SE-DIR-BULLISH TO TRUE
107500         ELSE
107600             IF BT-MOMENTUM(WS-I) < ZERO
107700                AND BT-CLOSE-PRICE(WS-I) < BT-DMA-200(WS-I)
107800                 SET SE-DIR-BEARISH TO TRUE
107900             ELSE
108000                 SET SE-DIR-INVALID TO TRUE
108100             END-IF
108200         END-IF
108300     ELSE
108400         IF BT-MOMENTUM(WS-I) > ZERO
108500             SET SE-DIR-BULLISH TO TRUE
108600         ELSE
108700             SET SE-DIR-BEARISH TO TRUE
108800         END-IF
108900     END-IF
109000     .
109100 2740-DIRECCION-HISTORIA-EXIT.
109200     EXIT.
109300******************************************************************
109400* 2751-MOVIMIENTO-5D                                              *
109500******************************************************************
109600 2751-MOVIMIENTO-5D.
109700*
109800     MOVE BT-CLOSE-PRICE(WS-I) TO WS-CIERRE-DISPARO
109900     IF (WS-I + 5) <= BT-BAR-COUNT
110000         MOVE BT-CLOSE-PRICE(WS-I + 5) TO WS-CIERRE-POSTERIOR
110100     ELSE
110200         MOVE WS-CIERRE-DISPARO        TO WS-CIERRE-POSTERIOR
110300     END-IF
110400     IF WS-CIERRE-DISPARO NOT = ZERO
110500         COMPUTE SE-MOVE-5D ROUNDED =
110600             ((WS-CIERRE-POSTERIOR - WS-CIERRE-DISPARO) /
110700               WS-CIERRE-DISPARO) * 100
110800     ELSE
110900         MOVE ZERO TO SE-MOVE-5D
111000     END-IF
111100     .
111200 2751-MOVIMIENTO-5D-EXIT.
111300     EXIT.
111400******************************************************************
111500* 2752-MOVIMIENTO-10D                                             *
111600******************************************************************
111700 2752-MOVIMIENTO-10D.
111800*
111900     MOVE BT-CLOSE-PRICE(WS-I) TO WS-CIERRE-DISPARO
112000     IF (WS-I + 10) <= BT-BAR-COUNT
112100         MOVE BT-CLOSE-PRICE(WS-I + 10) TO WS-CIERRE-POSTERIOR
112200     ELSE
112300         MOVE WS-CIERRE-DISPARO         TO WS-CIERRE-POSTERIOR
112400     END-IF
112500     IF WS-CIERRE-DISPARO NOT = ZERO
112600         COMPUTE SE-MOVE-10D ROUNDED =
112700             ((WS-CIERRE-POSTERIOR - WS-CIERRE-DISPARO) /
112800               WS-CIERRE-DISPARO) * 100
112900     ELSE
113000         MOVE ZERO TO SE-MOVE-10D
113100     END-IF
113200     .
113300 2752-MOVIMIENTO-10D-EXIT.
113400     EXIT.
113500******************************************************************
113600* 2753-MOVIMIENTO-20D                                             *
113700******************************************************************
113800 2753-MOVIMIENTO-20D.
113900*
114000     MOVE BT-CLOSE-PRICE(WS-I) TO WS-CIERRE-DISPARO
114100     IF (WS-I + 20) <= BT-BAR-COUNT
114200         MOVE BT-CLOSE-PRICE(WS-I + 20) TO WS-CIERRE-POSTERIOR
114300     ELSE
114400         MOVE WS-CIERRE-DISPARO         TO WS-CIERRE-POSTERIOR
114500     END-IF
114600     IF WS-CIERRE-DISPARO NOT = ZERO
114700         COMPUTE SE-MOVE-20D ROUNDED =
114800             ((WS-CIERRE-POSTERIOR - WS-CIERRE-DISPARO) /
114900               WS-CIERRE-DISPARO) * 100
115000     ELSE
115100         MOVE ZERO TO SE-MOVE-20D
115200     END-IF
115300     .
115400 2753-MOVIMIENTO-20D-EXIT.
115500     EXIT.
115600******************************************************************
115700* 2760-ESCRIBIR-EVENTO                                            *
115800******************************************************************
115900 2760-ESCRIBIR-EVENTO.
116000*
116100     WRITE SQUEEZE-EVENT-RECORD
116200     IF WS-SQZEVNT-STATUS NOT = '00'
116300         MOVE 'ERROR ESCRIBIENDO SQUEEZE-EVENTS' TO ME-ERR-MSG
116400         MOVE WS-SQZEVNT-STATUS                  TO ME-ERR-CDE
116500         MOVE '2760-ESCRIBIR-EVENTO'             TO ME-ERR-PROC
116600         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
116700     ELSE
116800         ADD 1 TO CN-EVENTOS-ESCRITOS
116900     END-IF
117000     .
117100 2760-ESCRIBIR-EVENTO-EXIT.
117200     EXIT.
117300******************************************************************
117400* 3000-ORDENAR (SORT DESCENDENTE: SQUEEZE-ON, FIRE, DURATION,     *
117500*    MOMENTUM - PASO 2 DEL FLUJO DE ESCANEO)                     *
117600******************************************************************
117700 3000-ORDENAR.
117800*
117900     CLOSE NSE-SCAN-WORK
118000*
118100     SORT NSE-SCAN-SORT
118200         ON DESCENDING KEY SR-SQUEEZE-ON
118300         ON DESCENDING KEY SR-SQUEEZE-FIRE
118400         ON DESCENDING KEY SR-SQUEEZE-DURATION
118500         ON DESCENDING KEY SR-MOMENTUM
118600         USING NSE-SCAN-WORK
118700         GIVING SCAN-RESULTS
118800     .
118900 3000-ORDENAR-EXIT.
119000     EXIT.
119100******************************************************************
119200* 3100-TOTALES (SUMMARY - ESCRIBE EL REGISTRO DE TOTALES)        *
119300******************************************************************
119400 3100-TOTALES.
119500*
119600     WRITE NSE-SUMMARY-RECORD
119700     IF WS-NSESUMM-STATUS NOT = '00'
119800         MOVE 'ERROR ESCRIBIENDO NSE-SUMMARY'  TO ME-ERR-MSG
119900         MOVE WS-NSESUMM-STATUS                TO ME-ERR-CDE
120000         MOVE '3100-TOTALES'                   TO ME-ERR-PROC
120100         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
120200     END-IF
120300*
120400     DISPLAY '*****************************************'
120500     DISPLAY 'TOTAL DE SIMBOLOS ESCANEADOS : ' TT-TOTAL-STOCKS
120600     DISPLAY 'SQUEEZES ACTIVOS              : ' TT-ACTIVE-SQUEEZES
120700     DISPLAY 'DISPAROS DEL DIA              : ' TT-FIRED-TODAY
120800     DISPLAY 'MOMENTUM ALCISTA               : ' TT-BULLISH-MOMENTUM
120900     DISPLAY 'MOMENTUM BAJISTA               : ' TT-BEARISH-MOMENTUM
121000     DISPLAY 'SIMBOLOS OMITIDOS (POCOS DATOS): ' CN-SIMBOLOS-OMITIDOS
121100     DISPLAY '*****************************************'
121200     .
121300 3100-TOTALES-EXIT.
121400     EXIT.
121500******************************************************************
121600* 9999-ABEND-ARCHIVO: MANEJO DE ERRORES DE ARCHIVO, AL ESTILO DEL*
121700*    9999-ABEND-DB2 DE LAS TRANSACCIONES CICS DEL TALLER, PERO   *
121750*    CONTRA FILE STATUS EN LUGAR DE SQLCODE.                    *
121800******************************************************************
121900 9999-ABEND-ARCHIVO.
122000*
122100     DISPLAY '********************************'
122200     DISPLAY '  ERROR FATAL DE ARCHIVO        '
122300     DISPLAY '********************************'
122400     DISPLAY '  ' ME-ERR-MSG
122500     DISPLAY '  RC: ' ME-ERR-CDE
122600     DISPLAY '  EN: ' ME-ERR-PROC
122700     DISPLAY '********************************'
122800*
122900     PERFORM 6000-FIN THRU 6000-FIN-EXIT
123000     STOP RUN
123100     .
123200 9999-ABEND-ARCHIVO-EXIT.
123300     EXIT.
123400******************************************************************
123500*                            6000-FIN                            *
123600******************************************************************
123700 6000-FIN.
123800*
123900     CLOSE STOCK-MASTER
124000     CLOSE PRICE-HISTORY
124100     CLOSE SCAN-RESULTS
124200     CLOSE SQUEEZE-EVENTS
124300     CLOSE NSE-SUMMARY
124400*
124500     DISPLAY 'NSES0100 - ESCANEO DE SQUEEZE - FIN'
124600     .
124700 6000-FIN-EXIT.
124800     EXIT.
