000100******************************************************************
000200*                                                                *
000300*                         NSEWK020                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: MAESTRO DE SIMBOLOS DEL ESCANEO          *
000700*   UN REGISTRO POR SIMBOLO LISTADO.                             *
000800*                                                                *
000900*   ARCHIVO:  STOCK-MASTER       (ENTRADA, LINE SEQUENTIAL)      *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001500*----------- ---------  ----------  ---------------------------*
001600* 12/03/1991  JRF        BPC-0441   PRIMERA VERSION DEL LAYOUT.  *
001700* 30/01/1996  JRF        BPC-0905   SE AGREGA FILLER DE CIERRE.  *
001800******************************************************************
001900   05  SM-SYMBOL                      PIC X(20).
002000   05  SM-COMPANY-NAME                PIC X(40).
002100   05  FILLER                         PIC X(10).
