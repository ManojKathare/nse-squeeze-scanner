000100******************************************************************
000200*                                                                *
000300*         I D E N T I F I C A T I O N   D I V I S I O N          *
000400*                                                                *
000500******************************************************************
000600*                                                                *
000700*  PROGRAMA: NSES0200                                            *
000800*                                                                *
000900*  APLICACION: NSE  -  REPORTE IMPRESO DEL ESCANEO DIARIO DE     *
001000*               COMPRESION DE VOLATILIDAD (SQUEEZE).             *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVOS DE ENTRADA:  SCAN-RESULTS, NSE-SUMMARY.               *
001600* ARCHIVO  DE SALIDA:   SCAN-REPORT.                             *
001700* PROCESO GLOBAL: LEE LOS RESULTADOS YA ORDENADOS POR NSES0100   *
001800*   Y LOS IMPRIME UNA LINEA POR SIMBOLO, CON LOS BOOLEANOS EN    *
001900*   'YES'/'NO' Y EL VOLUMEN EN FORMA ABREVIADA (B/M/K); AL       *
002000*   TERMINAR IMPRIME EL BLOQUE DE TOTALES DE NSE-SUMMARY.        *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S             *
002300******************************************************************
002400* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
002500*----------- ---------  ----------  ---------------------------*
002600* 03/10/1994  LMS        BPC-0733   PRIMERA VERSION.             *
002700* 02/11/1994  LMS        BPC-0745   SE AGREGA EL ENCABEZADO DE   *
002800*                                   COLUMNAS Y LA LINEA DE       *
002900*                                   TITULO CON LA FECHA.         *
003000* 05/05/1997  JRF        BPC-0961   SE AGREGA LA IMPRESION DEL   *
003100*                                   BLOQUE DE TOTALES AL FINAL   *
003200*                                   DEL REPORTE.                *
003300* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - LA FECHA DE   *
003400*                                   CORRIDA SE ACEPTA EN 2       *
003500*                                   DIGITOS DE AÑO, SIN CAMBIOS  *
003600*                                   DE LAYOUT.                  *
003700* 30/07/2001  JRF        BPC-1088   SE CORRIGE EL FORMATO DE     *
003800*                                   VOLUMEN PARA EMISORAS CON    *
003900*                                   MENOS DE MIL ACCIONES        *
004000*                                   NEGOCIADAS.                 *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.    NSES0200.
004500 AUTHOR.        LUISA M. SALAS.
004600 INSTALLATION.  BPC - CENTRO DE COMPUTO.
004700 DATE-WRITTEN.  03/10/1994.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO BPC.
005000******************************************************************
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700*SPECIAL-NAMES.
005800*    DECIMAL-POINT IS COMMA.
005900*
006000 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT SCAN-RESULTS ASSIGN TO SCANRSLT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-SCANRSLT-STATUS.
007100*
007200     SELECT NSE-SUMMARY ASSIGN TO NSESUMM
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-NSESUMM-STATUS.
007600*
007700     SELECT SCAN-REPORT ASSIGN TO SCANRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS MODE  IS SEQUENTIAL
008000         FILE STATUS  IS WS-SCANRPT-STATUS.
008100******************************************************************
008200*                D A T A            D I V I S I O N              *
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  SCAN-RESULTS
008800     RECORDING MODE IS F.
008900 01  SCAN-RESULT-RECORD.
009000     COPY NSEWK040.
009100*
009200 FD  NSE-SUMMARY
009300     RECORDING MODE IS F.
009400 01  NSE-SUMMARY-RECORD.
009500     COPY NSEWK070.
009600*
009700 FD  SCAN-REPORT
009800     RECORDING MODE IS F.
009900 01  SCAN-REPORT-LINE             PIC X(132).
010000******************************************************************
010100*         W O R K I N G   S T O R A G E   S E C T I O N          *
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*                  AREA DE VARIABLES AUXILIARES                  *
010600******************************************************************
010700 01  WS-VARIABLES-AUXILIARES.
010800     05  WS-PROGRAMA                 PIC X(08) VALUE 'NSES0200'.
010900     05  WS-RENGLONES-IMPRESOS       PIC 9(05) COMP VALUE ZERO.
011000     05  FILLER                      PIC X(08).
011100******************************************************************
011200*     AREA DE FECHA Y HORA DEL SISTEMA AL INICIAR LA CORRIDA      *
011300******************************************************************
011400 01  WS-CURRENT-DATE-GRP.
011500     05  WS-CUR-YY                   PIC 9(02).
011600     05  WS-CUR-MM                   PIC 9(02).
011700     05  WS-CUR-DD                   PIC 9(02).
011750     05  FILLER                      PIC X(02).
011800 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-GRP.
011900     05  WS-CUR-DATE-6               PIC 9(06).
011950     05  FILLER                      PIC X(02).
012000 01  WS-FECHA-TITULO.
012100     05  WS-FT-MM                    PIC 99.
012200     05  FILLER                      PIC X VALUE '/'.
012300     05  WS-FT-DD                    PIC 99.
012400     05  FILLER                      PIC X VALUE '/'.
012500     05  WS-FT-YY                    PIC 99.
012550 01  WS-FECHA-TITULO-ALT REDEFINES WS-FECHA-TITULO.
012560     05  WS-FT-LITERAL               PIC X(08).
012600******************************************************************
012700*              AREA DE FORMATEO DE CAMPOS EDITADOS                *
012800******************************************************************
012900 01  WS-AREA-EDICION.
013000     05  WS-PRECIO-EDIT               PIC -99999999.99.
013100     05  WS-CAMBIO-EDIT               PIC ----9.99.
013200     05  WS-DIAS-EDIT                 PIC ----9.
013300     05  WS-MOMENTUM-EDIT              PIC -999999.9999.
013400     05  WS-BB-WIDTH-EDIT              PIC ----9.99.
013500     05  FILLER                        PIC X(05).
013600******************************************************************
013700*             AREA DE FORMATEO DEL VOLUMEN (B/M/K)                *
013800******************************************************************
013900 01  WS-AREA-VOLUMEN.
014000     05  WS-VOL-ENTERO                PIC 9(12) VALUE ZERO.
014100     05  WS-VOL-RESULTADO             PIC S9(06)V9(02) VALUE ZERO.
014200     05  WS-VOL-RESULTADO-EDIT        PIC ZZZZ9.99.
014300     05  WS-VOL-SUFIJO                PIC X(01) VALUE SPACE.
014400     05  FILLER                       PIC X(05).
014500******************************************************************
014600*           LINEA DE DETALLE DEL REPORTE (132 COLUMNAS)          *
014700******************************************************************
014800 01  WS-LINEA-DETALLE.
014900     05  LD-SYMBOL                   PIC X(20).
015000     05  FILLER                      PIC X(01).
015100     05  LD-COMPANY                  PIC X(24).
015200     05  FILLER                      PIC X(01).
015300     05  LD-PRECIO                   PIC X(12).
015400     05  FILLER                      PIC X(01).
015500     05  LD-CAMBIO                   PIC X(08).
015600     05  FILLER                      PIC X(01).
015700     05  LD-SQZ-ACTIVO               PIC X(06).
015800     05  FILLER                      PIC X(01).
015900     05  LD-SQZ-DISPARO              PIC X(06).
016000     05  FILLER                      PIC X(01).
016100     05  LD-SQZ-DIAS                 PIC X(05).
016200     05  FILLER                      PIC X(01).
016300     05  LD-MOMENTUM                 PIC X(12).
016400     05  FILLER                      PIC X(01).
016500     05  LD-DIRECCION                PIC X(12).
016600     05  LD-ANCHO-BB                 PIC X(08).
016700     05  FILLER                      PIC X(01).
016800     05  LD-VOLUMEN                  PIC X(10).
016900******************************************************************
017000*          LINEA DE ENCABEZADO DE COLUMNAS (132 COLUMNAS)         *
017100******************************************************************
017200 01  WS-LINEA-ENCABEZADO REDEFINES WS-LINEA-DETALLE.
017300     05  LE-SYMBOL                   PIC X(20) VALUE 'SYMBOL'.
017400     05  FILLER                      PIC X(01).
017500     05  LE-COMPANY                  PIC X(24) VALUE 'COMPANY'.
017600     05  FILLER                      PIC X(01).
017700     05  LE-PRECIO                   PIC X(12) VALUE 'PRICE'.
017800     05  FILLER                      PIC X(01).
017900     05  LE-CAMBIO                   PIC X(08) VALUE 'CHANGE%'.
018000     05  FILLER                      PIC X(01).
018100     05  LE-SQZ-ACTIVO               PIC X(06) VALUE 'SQZ-ON'.
018200     05  FILLER                      PIC X(01).
018300     05  LE-SQZ-DISPARO              PIC X(06) VALUE 'FIRED'.
018400     05  FILLER                      PIC X(01).
018500     05  LE-SQZ-DIAS                 PIC X(05) VALUE 'DAYS'.
018600     05  FILLER                      PIC X(01).
018700     05  LE-MOMENTUM                 PIC X(12) VALUE 'MOMENTUM'.
018800     05  FILLER                      PIC X(01).
018900     05  LE-DIRECCION                PIC X(12) VALUE 'DIRECTION'.
019000     05  LE-ANCHO-BB                 PIC X(08) VALUE 'BBWIDTH%'.
019100     05  FILLER                      PIC X(01).
019200     05  LE-VOLUMEN                  PIC X(10) VALUE 'VOLUME'.
019300******************************************************************
019400*                        AREA DE SWITCHES                        *
019500******************************************************************
019600 01  SW-SWITCHES.
019700     05  SW-FIN-RESULTADO            PIC X(01) VALUE 'N'.
019800         88  FIN-RESULTADO                VALUE 'Y'.
019900     05  FILLER                      PIC X(05).
020000******************************************************************
020100*                        AREA DE CONTANTES                       *
020200******************************************************************
020300 01  CT-CONTANTES.
020400     05  CT-PROGRAMA                 PIC X(08) VALUE 'NSES0200'.
020600     05  CT-UN-MIL                   PIC 9(12) COMP VALUE 1000.
020700     05  CT-UN-MILLON                PIC 9(12) COMP VALUE 1000000.
020800     05  CT-UN-MIL-MILLONES          PIC 9(12) COMP
020900                                         VALUE 1000000000.
021000     05  FILLER                      PIC X(05).
021100******************************************************************
021200*                   AREA DE MENSAJES DE ERROR                    *
021300******************************************************************
021400 01  ME-MENSAJES-ERROR.
021500     05  ME-ERR-MSG                  PIC X(40) VALUE SPACES.
021600     05  ME-ERR-CDE                  PIC X(02) VALUE SPACES.
021700     05  ME-ERR-PROC                 PIC X(20) VALUE SPACES.
021750     05  FILLER                      PIC X(05).
021800******************************************************************
021900*                        AREA DE STATUS                          *
022000******************************************************************
022100 01  WS-ARCHIVO-STATUS.
022200     05  WS-SCANRSLT-STATUS          PIC X(02) VALUE SPACES.
022300     05  WS-NSESUMM-STATUS           PIC X(02) VALUE SPACES.
022400     05  WS-SCANRPT-STATUS           PIC X(02) VALUE SPACES.
022450     05  FILLER                      PIC X(05).
022500******************************************************************
022600*                                                                *
022700*           P R O C E D U R E      D I V I S I O N               *
022800*                                                                *
022900******************************************************************
023000 PROCEDURE DIVISION.
023100*
023200 MAINLINE.
023300*
023400     PERFORM 1000-INICIO
023500        THRU 1000-INICIO-EXIT
023600*
023700     PERFORM 2000-PROCESO
023800        THRU 2000-PROCESO-EXIT
023900        UNTIL FIN-RESULTADO
024000*
024100     PERFORM 3000-TOTALES
024200        THRU 3000-TOTALES-EXIT
024300*
024400     PERFORM 6000-FIN
024500        THRU 6000-FIN-EXIT
024600*
024700     STOP RUN
024800     .
024900******************************************************************
025000*                         1000-INICIO                            *
025100******************************************************************
025200 1000-INICIO.
025300*
025400     ACCEPT WS-CURRENT-DATE-GRP FROM DATE
025500     MOVE WS-CUR-MM TO WS-FT-MM
025600     MOVE WS-CUR-DD TO WS-FT-DD
025700     MOVE WS-CUR-YY TO WS-FT-YY
025800*
025900     OPEN INPUT  SCAN-RESULTS
026000     IF WS-SCANRSLT-STATUS NOT = '00'
026100         MOVE 'ERROR ABRIENDO SCAN-RESULTS'  TO ME-ERR-MSG
026200         MOVE WS-SCANRSLT-STATUS             TO ME-ERR-CDE
026300         MOVE '1000-INICIO'                  TO ME-ERR-PROC
026400         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
026500     END-IF
026600*
026700     OPEN INPUT  NSE-SUMMARY
026800     IF WS-NSESUMM-STATUS NOT = '00'
026900         MOVE 'ERROR ABRIENDO NSE-SUMMARY'   TO ME-ERR-MSG
027000         MOVE WS-NSESUMM-STATUS              TO ME-ERR-CDE
027100         MOVE '1000-INICIO'                  TO ME-ERR-PROC
027200         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
027300     END-IF
027400*
027500     OPEN OUTPUT SCAN-REPORT
027600*
027700     PERFORM 2900-IMPRIMIR-TITULO THRU 2900-IMPRIMIR-TITULO-EXIT
027800*
027900     PERFORM 2100-LEER-RESULTADO THRU 2100-LEER-RESULTADO-EXIT
028000     .
028100 1000-INICIO-EXIT.
028200     EXIT.
028300******************************************************************
028400* 2900-IMPRIMIR-TITULO                                            *
028500******************************************************************
028600 2900-IMPRIMIR-TITULO.
028700*
028800     MOVE SPACES TO SCAN-REPORT-LINE
028900     MOVE 'NSE SQUEEZE SCANNER - DAILY SCAN REPORT' TO SCAN-REPORT-LINE
029000     WRITE SCAN-REPORT-LINE
029100*
029200     MOVE SPACES TO SCAN-REPORT-LINE
029300     STRING 'SCAN DATE: ' WS-FT-MM '/' WS-FT-DD '/' WS-FT-YY
029400         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
029500     WRITE SCAN-REPORT-LINE
029600*
029700     MOVE SPACES TO SCAN-REPORT-LINE
029800     WRITE SCAN-REPORT-LINE
029900*
030000     MOVE WS-LINEA-ENCABEZADO TO SCAN-REPORT-LINE
030100     WRITE SCAN-REPORT-LINE
030200     .
030300 2900-IMPRIMIR-TITULO-EXIT.
030400     EXIT.
030500******************************************************************
030600*                        2000-PROCESO                            *
030700******************************************************************
030800 2000-PROCESO.
030900*
031000     PERFORM 2200-FORMATEAR-DETALLE THRU 2200-FORMATEAR-DETALLE-EXIT
031100*
031200     MOVE WS-LINEA-DETALLE TO SCAN-REPORT-LINE
031300     WRITE SCAN-REPORT-LINE
031400     IF WS-SCANRPT-STATUS NOT = '00'
031500         MOVE 'ERROR ESCRIBIENDO SCAN-REPORT'  TO ME-ERR-MSG
031600         MOVE WS-SCANRPT-STATUS                TO ME-ERR-CDE
031700         MOVE '2000-PROCESO'                   TO ME-ERR-PROC
031800         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
031900     ELSE
032000         ADD 1 TO WS-RENGLONES-IMPRESOS
032100     END-IF
032200*
032300     PERFORM 2100-LEER-RESULTADO THRU 2100-LEER-RESULTADO-EXIT
032400     .
032500 2000-PROCESO-EXIT.
032600     EXIT.
032700******************************************************************
032800* 2100-LEER-RESULTADO                                             *
032900******************************************************************
033000 2100-LEER-RESULTADO.
033100*
033200     READ SCAN-RESULTS
033300*
033400     EVALUATE WS-SCANRSLT-STATUS
033500         WHEN '00'
033600             CONTINUE
033700         WHEN '10'
033800             SET FIN-RESULTADO TO TRUE
033900         WHEN OTHER
034000             MOVE 'ERROR LEYENDO SCAN-RESULTS'  TO ME-ERR-MSG
034100             MOVE WS-SCANRSLT-STATUS             TO ME-ERR-CDE
034200             MOVE '2100-LEER-RESULTADO'          TO ME-ERR-PROC
034300             PERFORM 9999-ABEND-ARCHIVO
034400                THRU 9999-ABEND-ARCHIVO-EXIT
034500     END-EVALUATE
034600     .
034700 2100-LEER-RESULTADO-EXIT.
034800     EXIT.
034900******************************************************************
035000* 2200-FORMATEAR-DETALLE                                          *
035100******************************************************************
035200 2200-FORMATEAR-DETALLE.
035300*
035400     MOVE SPACES             TO WS-LINEA-DETALLE
035500     MOVE SR-SYMBOL          TO LD-SYMBOL
035600     MOVE SR-COMPANY-NAME(1:24) TO LD-COMPANY
035700*
035800     MOVE SR-CURRENT-PRICE   TO WS-PRECIO-EDIT
035900     MOVE WS-PRECIO-EDIT     TO LD-PRECIO
036000*
036100     MOVE SR-PRICE-CHANGE-PCT TO WS-CAMBIO-EDIT
036200     MOVE WS-CAMBIO-EDIT      TO LD-CAMBIO
036300*
036400     IF SR-EN-SQUEEZE
036500         MOVE 'YES'   TO LD-SQZ-ACTIVO
036600     ELSE
036700         MOVE 'NO'    TO LD-SQZ-ACTIVO
036800     END-IF
036900*
037000     IF SR-DISPARO-SQUEEZE
037100         MOVE 'YES'   TO LD-SQZ-DISPARO
037200     ELSE
037300         MOVE 'NO'    TO LD-SQZ-DISPARO
037400     END-IF
037500*
037600     MOVE SR-SQUEEZE-DURATION TO WS-DIAS-EDIT
037700     MOVE WS-DIAS-EDIT        TO LD-SQZ-DIAS
037800*
037900     MOVE SR-MOMENTUM         TO WS-MOMENTUM-EDIT
038000     MOVE WS-MOMENTUM-EDIT    TO LD-MOMENTUM
038100*
038200     MOVE SR-MOMENTUM-DIRECTION TO LD-DIRECCION
038300*
038400     MOVE SR-BB-WIDTH         TO WS-BB-WIDTH-EDIT
038500     MOVE WS-BB-WIDTH-EDIT    TO LD-ANCHO-BB
038600*
038700     PERFORM 2210-FORMATEAR-VOLUMEN THRU 2210-FORMATEAR-VOLUMEN-EXIT
038800     .
038900 2200-FORMATEAR-DETALLE-EXIT.
039000     EXIT.
039100******************************************************************
039200* 2210-FORMATEAR-VOLUMEN (B/M/K - VER BPC-1088)                   *
039300******************************************************************
039400 2210-FORMATEAR-VOLUMEN.
039500*
039600     MOVE SR-VOLUME TO WS-VOL-ENTERO
039700*
039800     IF WS-VOL-ENTERO >= CT-UN-MIL-MILLONES
039900         COMPUTE WS-VOL-RESULTADO ROUNDED =
040000             WS-VOL-ENTERO / CT-UN-MIL-MILLONES
040100         MOVE 'B' TO WS-VOL-SUFIJO
040200     ELSE
040300         IF WS-VOL-ENTERO >= CT-UN-MILLON
040400             COMPUTE WS-VOL-RESULTADO ROUNDED =
040500                 WS-VOL-ENTERO / CT-UN-MILLON
040600             MOVE 'M' TO WS-VOL-SUFIJO
040700         ELSE
040800             IF WS-VOL-ENTERO >= CT-UN-MIL
040900                 COMPUTE WS-VOL-RESULTADO ROUNDED =
041000                     WS-VOL-ENTERO / CT-UN-MIL
041100                 MOVE 'K' TO WS-VOL-SUFIJO
041200             ELSE
041300                 MOVE ZERO       TO WS-VOL-RESULTADO
041400                 MOVE SPACE      TO WS-VOL-SUFIJO
041500             END-IF
041600         END-IF
041700     END-IF
041800*
041900     IF WS-VOL-SUFIJO = SPACE
042000         MOVE WS-VOL-ENTERO      TO LD-VOLUMEN
042100     ELSE
042200         MOVE WS-VOL-RESULTADO   TO WS-VOL-RESULTADO-EDIT
042300         STRING WS-VOL-RESULTADO-EDIT DELIMITED BY SIZE
042400             WS-VOL-SUFIJO       DELIMITED BY SIZE
042500             INTO LD-VOLUMEN
042600     END-IF
042700     .
042800 2210-FORMATEAR-VOLUMEN-EXIT.
042900     EXIT.
043000******************************************************************
043100* 3000-TOTALES (TRAILER - BLOQUE DE TOTALES DE NSE-SUMMARY)      *
043200******************************************************************
043300 3000-TOTALES.
043400*
043500     READ NSE-SUMMARY
043600     IF WS-NSESUMM-STATUS NOT = '00'
043700         MOVE 'ERROR LEYENDO NSE-SUMMARY'  TO ME-ERR-MSG
043800         MOVE WS-NSESUMM-STATUS             TO ME-ERR-CDE
043900         MOVE '3000-TOTALES'                TO ME-ERR-PROC
044000         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
044100     END-IF
044200*
044300     MOVE SPACES TO SCAN-REPORT-LINE
044400     WRITE SCAN-REPORT-LINE
044500*
044600     MOVE SPACES TO SCAN-REPORT-LINE
044700     STRING 'TOTAL STOCKS SCANNED....: ' TT-TOTAL-STOCKS
044800         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
044900     WRITE SCAN-REPORT-LINE
045000*
045100     MOVE SPACES TO SCAN-REPORT-LINE
045200     STRING 'ACTIVE SQUEEZES.........: ' TT-ACTIVE-SQUEEZES
045300         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
045400     WRITE SCAN-REPORT-LINE
045500*
045600     MOVE SPACES TO SCAN-REPORT-LINE
045700     STRING 'FIRED TODAY.............: ' TT-FIRED-TODAY
045800         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
045900     WRITE SCAN-REPORT-LINE
046000*
046100     MOVE SPACES TO SCAN-REPORT-LINE
046200     STRING 'BULLISH MOMENTUM........: ' TT-BULLISH-MOMENTUM
046300         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
046400     WRITE SCAN-REPORT-LINE
046500*
046600     MOVE SPACES TO SCAN-REPORT-LINE
046700     STRING 'BEARISH MOMENTUM........: ' TT-BEARISH-MOMENTUM
046800         DELIMITED BY SIZE INTO SCAN-REPORT-LINE
046900     WRITE SCAN-REPORT-LINE
047000     .
047100 3000-TOTALES-EXIT.
047200     EXIT.
047300******************************************************************
047400* 9999-ABEND-ARCHIVO                                              *
047500******************************************************************
047600 9999-ABEND-ARCHIVO.
047700*
047800     DISPLAY '********************************'
047900     DISPLAY '  ERROR FATAL DE ARCHIVO        '
048000     DISPLAY '********************************'
048100     DISPLAY '  ' ME-ERR-MSG
048200     DISPLAY '  RC: ' ME-ERR-CDE
048300     DISPLAY '  EN: ' ME-ERR-PROC
048400     DISPLAY '********************************'
048500*
048600     PERFORM 6000-FIN THRU 6000-FIN-EXIT
048700     STOP RUN
048800     .
048900 9999-ABEND-ARCHIVO-EXIT.
049000     EXIT.
049100******************************************************************
049200*                            6000-FIN                            *
049300******************************************************************
049400 6000-FIN.
049500*
049600     CLOSE SCAN-RESULTS
049700     CLOSE NSE-SUMMARY
049800     CLOSE SCAN-REPORT
049900*
050000     DISPLAY 'NSES0200 - RENGLONES IMPRESOS: ' WS-RENGLONES-IMPRESOS
050100     .
050200 6000-FIN-EXIT.
050300     EXIT.
