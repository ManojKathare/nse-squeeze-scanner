000100******************************************************************
000200*                                                                *
000300*                         NSEWK030                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE LAYOUT: ALERTA CONFIGURADA POR EL USUARIO        *
000700*   UN REGISTRO POR ALERTA DE PRECIO O DE SQUEEZE.               *
000800*                                                                *
000900*   ARCHIVO:  ALERT-FILE         (ENTRADA, LINE SEQUENTIAL)      *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001500*----------- ---------  ----------  ---------------------------*
001600* 14/07/1994  LMS        BPC-0701   PRIMERA VERSION DEL LAYOUT.  *
001700* 30/01/1996  JRF        BPC-0905   SE AGREGA FILLER DE CIERRE.  *
001800* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - SIN CAMBIOS.  *
001900******************************************************************
002000   05  AL-SYMBOL                      PIC X(20).
002100   05  AL-COMPANY-NAME                PIC X(40).
002200   05  AL-ALERT-TYPE                  PIC X(12).
002300       88  AL-TIPO-PRICE-ABOVE             VALUE 'PRICE-ABOVE '.
002400       88  AL-TIPO-PRICE-BELOW             VALUE 'PRICE-BELOW '.
002500       88  AL-TIPO-SQUEEZE-FIRE            VALUE 'SQUEEZE-FIRE'.
002600   05  AL-THRESHOLD                   PIC S9(8)V9(4).
002700   05  AL-IS-ACTIVE                   PIC X(01).
002800       88  AL-ACTIVA                       VALUE 'Y'.
002900       88  AL-INACTIVA                     VALUE 'N'.
003000   05  FILLER                         PIC X(05).
