000100******************************************************************
000200*                                                                *
000300*                         NSEWK080                               *
000400*                        ----------                              *
000500*                                                                *
000600*   COPYBOOK DE TRABAJO: TABLA DE BARRAS DIARIAS DE UN SOLO      *
000700*   SIMBOLO, CON TODOS LOS CAMPOS INTERMEDIOS DEL CALCULO DE     *
000800*   BANDAS DE BOLLINGER, CANAL DE KELTNER/ATR, MOMENTUM POR      *
000900*   REGRESION Y PROMEDIO MOVIL DE 200 DIAS (DMA-200).  SE        *
001000*   RECARGA UNA VEZ POR CADA SIMBOLO LEIDO DEL MAESTRO.          *
001100*                                                                *
001200*   USADA EXCLUSIVAMENTE POR NSES0100.                           *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700* FECHA      INICIALES  SOLICITUD   DESCRIPCION                 *
001800*----------- ---------  ----------  ---------------------------*
001900* 18/09/1994  LMS        BPC-0733   PRIMERA VERSION DE LA TABLA. *
002000* 05/05/1997  JRF        BPC-0961   SE AGREGAN BT-SIGNAL-VALID Y *
002100*                                   BT-SQUEEZE-DUR PARA EL       *
002200*                                   NUEVO RESULTADO DE ESCANEO.  *
002300* 19/02/1999  CTA        BPC-Y2K1   REVISION Y2K - SIN CAMBIOS.  *
002400******************************************************************
002500   05  BT-BAR-COUNT                PIC 9(04)     COMP VALUE ZERO.
002600   05  BT-BARS.
002700       10  BT-BAR OCCURS 2000 TIMES.
002900           15  BT-TRADE-DATE            PIC X(10).
003000           15  BT-OPEN-PRICE            PIC S9(8)V9(4).
003100           15  BT-HIGH-PRICE            PIC S9(8)V9(4).
003200           15  BT-LOW-PRICE             PIC S9(8)V9(4).
003300           15  BT-CLOSE-PRICE           PIC S9(8)V9(4).
003400           15  BT-VOLUME                PIC 9(12).
003500           15  BT-BB-MIDDLE             PIC S9(8)V9(4).
003600           15  BT-BB-UPPER              PIC S9(8)V9(4).
003700           15  BT-BB-LOWER              PIC S9(8)V9(4).
003800           15  BT-BB-WIDTH              PIC S9(4)V9(4).
003900           15  BT-BB-SET                PIC X(01).
004000               88  BT-BB-ESTA-LISTA         VALUE 'Y'.
004100           15  BT-TRUE-RANGE            PIC S9(8)V9(4).
004200           15  BT-ATR                   PIC S9(8)V9(4).
004300           15  BT-KC-MIDDLE             PIC S9(8)V9(4).
004400           15  BT-KC-UPPER              PIC S9(8)V9(4).
004500           15  BT-KC-LOWER              PIC S9(8)V9(4).
004600           15  BT-KC-SET                PIC X(01).
004700               88  BT-KC-ESTA-LISTA         VALUE 'Y'.
004800           15  BT-SOURCE-VAL            PIC S9(8)V9(4).
004900           15  BT-MOMENTUM              PIC S9(6)V9(4).
005000           15  BT-MOM-SET               PIC X(01).
005100               88  BT-MOM-ESTA-LISTA        VALUE 'Y'.
005200           15  BT-DMA-200               PIC S9(8)V9(4).
005300           15  BT-DMA-SET               PIC X(01).
005400               88  BT-DMA-ESTA-LISTA        VALUE 'Y'.
005500           15  BT-SQUEEZE-ON            PIC X(01).
005600               88  BT-EN-SQUEEZE            VALUE 'Y'.
005700           15  BT-SQUEEZE-FIRE          PIC X(01).
005800               88  BT-DISPARO-SQUEEZE       VALUE 'Y'.
005900           15  BT-SQUEEZE-DUR           PIC 9(04).
006000           15  BT-SIGNAL-VALID          PIC X(01).
006100               88  BT-SENAL-VALIDA          VALUE 'Y'.
006200           15  FILLER                   PIC X(05).
